000100****************************************************************
000200*                                                               *
000300*    USERREC  --  LIBRARY PATRON MASTER RECORD LAYOUT           *
000400*                                                               *
000500*    ONE ENTRY PER REGISTERED PATRON.  KEYED BY :TAG:-ID.        *
000600*    LINE SEQUENTIAL, ASCENDING USER-ID ORDER.  READ-ONLY TO     *
000700*    THE RESERVATION SUITE -- PATRON MAINTENANCE IS A SEPARATE   *
000800*    JOB STREAM NOT COVERED HERE.                                *
000900*                                                               *
001000*    2014-03-11  RAH  ORIGINAL LAYOUT FOR CIRC-REWRITE PROJECT  *
001050*    RECORD IS EXACTLY 79 BYTES, EVERY ONE SPEC-DEFINED -- NO    *
001060*    FILLER PAD.  USERS CARRIES NO RECORD CONTAINS CLAUSE, SO    *
001070*    THE 79 BYTES HERE ARE THE RECORD LENGTH THE FILE IS READ AT.*
001100****************************************************************
001200 01  :TAG:-REC.
001300     05  :TAG:-ID                    PIC 9(9).
001400     05  :TAG:-NAME                  PIC X(30).
001500     05  :TAG:-EMAIL                 PIC X(40).
