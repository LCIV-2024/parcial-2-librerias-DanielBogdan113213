000100****************************************************************
000200*                                                               *
000300*    RTRNREC  --  BOOK RETURN TRANSACTION LAYOUT                *
000400*                                                               *
000500*    ONE RECORD PER RETURNED BOOK, ARRIVAL ORDER -- NOT SORTED. *
000600*    RESVRET MATCHES EACH AGAINST THE RESERVATION MASTER BY     *
000700*    :TAG:-RESV-ID.                                             *
000800*                                                               *
000900*    2014-05-06  RAH  ORIGINAL LAYOUT FOR CIRC-REWRITE PROJECT  *
000950*    RECORD IS EXACTLY 17 BYTES, EVERY ONE SPEC-DEFINED -- NO    *
000960*    FILLER PAD.  RETURNS CARRIES NO RECORD CONTAINS CLAUSE, SO  *
000970*    THE 17 BYTES HERE ARE THE RECORD LENGTH THE FILE IS READ AT.*
001000****************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-RESV-ID               PIC 9(9).
001300     05  :TAG:-RETURN-DATE           PIC 9(8).
