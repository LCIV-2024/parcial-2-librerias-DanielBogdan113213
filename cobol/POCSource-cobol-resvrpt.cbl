000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE LIBRARY SYSTEMS GROUP    *00000200
000300* ALL RIGHTS RESERVED                                          *00000300
000400****************************************************************00000400
000500* PROGRAM:  RESVRPT                                             00000500
000600*                                                               00000600
000700* AUTHOR :  R. HAUSER                                           00000700
000800*                                                               00000800
000900* PRODUCES THE RESERVATION LISTING REPORT OFF THE RESERVATION   00000900
001000* MASTER (RESVMAST) WRITTEN BY RESVADD/RESVRET.  READ-ONLY --   00001000
001100* THIS PROGRAM NEVER REWRITES THE MASTER.                       00001100
001200*                                                               00001200
001300* THE MASTER ARRIVES IN RESV-ID ORDER (RESVADD ASSIGNS IDS IN   00001300
001400* SEQUENCE), NOT IN USER-ID ORDER, SO THE MAIN LISTING SORTS    00001400
001500* ON USER-ID/RESV-ID WITH THE SORT VERB AND CONTROL-BREAKS ON   00001500
001600* USER-ID FOR SUBTOTALS, THEN PRINTS A GRAND TOTAL.             00001600
001700*                                                               00001700
001800* TWO FURTHER SECTIONS FOLLOW THE MAIN LISTING, BOTH OFF A      00001800
001900* SECOND READ OF THE MASTER IN RESV-ID ORDER, NO SORT NEEDED:   00001900
002000*   - ACTIVE RESERVATIONS  (RS-STATUS = 'A')                    00002000
002100*   - OVERDUE RESERVATIONS (RS-STATUS = 'A' AND EXPECTED-RETURN 00002100
002200*     IS BEFORE TODAY'S RUN DATE) -- NOTE THIS IS A SEPARATE    00002200
002300*     TEST FROM RS-STATUS = 'O', WHICH MEANS A LATE RETURN HAS  00002300
002400*     ALREADY BEEN POSTED.  A RESERVATION CAN BE PAST ITS       00002400
002500*     EXPECTED-RETURN AND STILL SHOW 'A' UNTIL RESVRET ACTUALLY 00002500
002600*     APPLIES THE RETURN -- THAT IS THE CASE THIS SECTION       00002600
002700*     CATCHES.  THE CANDIDATES ARE BUFFERED INTO A SMALL TABLE  00002700
002800*     WHILE THE ACTIVE SECTION PRINTS SO THE MASTER NEEDS ONLY  00002800
002900*     ONE EXTRA PASS, NOT TWO.                                  00002900
003000****************************************************************00003000
003100*     AMENDMENT HISTORY                                        *00003100
003200*                                                               *00003200
003300* 2014-06-02  RAH  0003  ORIGINAL - CIRC-REWRITE PROJECT        00003300
003400* 2017-09-11  TLM  0019  ADDED THE ACTIVE/OVERDUE SECTIONS, REQ 00003400
003500*                        #19042 (BRANCH MANAGERS WANTED A       00003500
003600*                        STANDING LIST WITHOUT WAITING ON THE   00003600
003700*                        FULL SORTED LISTING)                   00003700
003800* 1998-11-02  DKP  Y2K   REVIEWED FOR Y2K -- RUN-DATE CENTURY    00003800
003900*                        WINDOW ADDED BELOW (SEE WS-CENTURY),    00003900
004000*                        PIVOT YEAR 50, SAME AS REST OF SUITE    00004000
004100* 2021-11-02  DKP  0051  LATE-FEE COLUMN ADDED TO THE DETAIL     00004100
004200*                        LINE, REQ #51190                       00004200
004210* 2023-06-14  RAH  0062  ADDED RESERVATION LOOKUP-BY-ID SECTION  00004210
004220*                        (RESVLKUP CARD FILE, SEARCH ALL ON A    00004220
004230*                        THIRD-PASS MASTER TABLE) AND ADDED      00004230
004240*                        ACTIVE/RETURNED/OVERDUE COUNTS TO THE   00004240
004250*                        GRAND-TOTALS LINE, REQ #58203.  ALSO    00004250
004260*                        MOVED THE STATUS/EOF SWITCHES TO        00004260
004270*                        STANDALONE 77-LEVEL ITEMS, SHOP         00004270
004280*                        STANDARD FOR THIS CLASS OF FIELD        00004280
004290* 2023-08-22  RAH  0064  DETAIL LINE WAS MISSING START-DATE,      00004290
004291*                        EXP-RETURN AND ACT-RETURN -- AUDITORS    00004291
004292*                        ASKED FOR THE FULL DATE TRIO ON EVERY    00004292
004293*                        LISTING LINE, NOT JUST THE ACTIVE/       00004293
004294*                        OVERDUE SECTIONS.  ALSO ADDED A LATE-FEE 00004294
004295*                        COLUMN TO THE PER-USER SUBTOTAL, REQ     00004295
004296*                        #58740 (SUBTOTAL PREVIOUSLY CARRIED      00004296
004297*                        TOTAL-FEE ONLY)                          00004297
004300****************************************************************00004300
004400                                                                00004400
004500 IDENTIFICATION DIVISION.                                       00004500
004600 PROGRAM-ID. RESVRPT.                                           00004600
004700 AUTHOR. R. HAUSER.                                             00004700
004800 INSTALLATION. LIBRARY SYSTEMS GROUP.                           00004800
004900 DATE-WRITTEN. 06/02/87.                                        00004900
005000 DATE-COMPILED.                                                 00005000
005100 SECURITY. NON-CONFIDENTIAL.                                    00005100
005200*                                                                00005200
005300 ENVIRONMENT DIVISION.                                          00005300
005400 CONFIGURATION SECTION.                                         00005400
005500 SOURCE-COMPUTER. IBM-370.                                      00005500
005600 OBJECT-COMPUTER. IBM-370.                                      00005600
005700 SPECIAL-NAMES.                                                 00005700
005800     C01 IS TOP-OF-FORM.                                        00005800
005900 INPUT-OUTPUT SECTION.                                          00005900
006000 FILE-CONTROL.                                                  00006000
006100                                                                00006100
006200     SELECT RESV-FILE      ASSIGN TO RESVMAST                   00006200
006300         ACCESS IS SEQUENTIAL                                   00006300
006400         FILE STATUS  IS  WS-RESV-STATUS.                       00006400
006500                                                                00006500
006600     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.                   00006600
006700                                                                00006700
006800     SELECT REPORT-FILE    ASSIGN TO RPTFILE                    00006800
006900         FILE STATUS  IS  WS-REPORT-STATUS.                     00006900
006940                                                                 00006940
006950     SELECT RESV-LOOKUP-FILE ASSIGN TO RESVLKUP                 00006950
006960         FILE STATUS  IS  WS-LOOKUP-STATUS.                     00006960
007000                                                                00007000
007100****************************************************************00007100
007200 DATA DIVISION.                                                 00007200
007300 FILE SECTION.                                                  00007300
007400                                                                00007400
007500 FD  RESV-FILE                                                  00007500
007600     RECORDING MODE IS F.                                       00007600
007700 COPY RESVREC REPLACING ==:TAG:== BY ==RS==.                    00007700
007800                                                                00007800
007900 SD  SORT-WORK-FILE.                                            00007900
008000 COPY RESVREC REPLACING ==:TAG:== BY ==SRT==.                   00008000
008100                                                                00008100
008200 FD  REPORT-FILE                                                00008200
008300     RECORDING MODE IS F.                                       00008300
008400 01  REPORT-RECORD              PIC X(132).                     00008400
008420 FD  RESV-LOOKUP-FILE                                           00008420
008430     RECORDING MODE IS F.                                       00008430
008440 01  LOOKUP-CARD.                                                00008440
008450     05  LKUP-RESV-ID           PIC 9(9).                       00008450
008460     05  FILLER                 PIC X(71).                      00008460
008500                                                                00008500
008600****************************************************************00008600
008700 WORKING-STORAGE SECTION.                                       00008700
008800****************************************************************00008800
008900*                                                                00008900
009000 01  SYSTEM-DATE-AND-TIME.                                      00009000
009100     05  CURRENT-DATE.                                          00009100
009200         10  CURRENT-YEAR            PIC 9(2).                  00009200
009300         10  CURRENT-MONTH           PIC 9(2).                  00009300
009400         10  CURRENT-DAY             PIC 9(2).                  00009400
009500     05  CURRENT-TIME.                                          00009500
009600         10  CURRENT-HOUR            PIC 9(2).                  00009600
009700         10  CURRENT-MINUTE          PIC 9(2).                  00009700
009800         10  CURRENT-SECOND          PIC 9(2).                  00009800
009900         10  CURRENT-HNDSEC          PIC 9(2).                  00009900
010000*                                                                00010000
010100*                                                                00010100
010110* FILE-STATUS AND EOF SWITCHES -- STANDALONE 77-LEVEL ITEMS,     00010110
010120* SHOP HABIT FOR THIS CLASS OF FIELD (SEE THE OLD YEAR-END       00010120
010130* REDEMPTION PROGRAM FOR THE SAME STYLE).                        00010130
010140*                                                                00010140
010150 77  WS-RESV-STATUS              PIC X(2)  VALUE SPACES.        00010150
010160 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.        00010160
010170 77  WS-SORT-STATUS              PIC X(2)  VALUE SPACES.        00010170
010180 77  WS-LOOKUP-STATUS            PIC X(2)  VALUE SPACES.        00010180
010190 77  WS-RESV-EOF                 PIC X     VALUE 'N'.           00010190
010200 77  WS-FIRST-RECORD             PIC X     VALUE 'Y'.           00010200
010210 77  WS-LOOKUP-EOF               PIC X     VALUE 'N'.           00010210
010220 77  WS-LOOKUP-FOUND             PIC X     VALUE 'N'.           00010220
010700*                                                                00010700
010800 01  WS-CENTURY-FIELDS.                                         00010800
010900     05  WS-CENTURY              PIC 9(2)  VALUE ZERO.          00010900
010920     05  FILLER                  PIC X(06).                     00010920
010950 01  WS-RUN-DATE                 PIC 9(8)  VALUE ZERO.          00010950
011100*                                                                00011100
011200 01  WORK-VARIABLES.                                            00011200
011300     05  WS-PREV-USER-ID         PIC 9(9)  COMP-3  VALUE +0.    00011300
011350     05  FILLER                  PIC X(06).                     00011350
011400*                                                                00011400
011500 01  REPORT-TOTALS.                                             00011500
011600     05  NUM-RESV-LISTED         PIC S9(9) COMP-3  VALUE +0.    00011600
011700     05  NUM-RESV-ACTIVE         PIC S9(9) COMP-3  VALUE +0.    00011700
011800     05  NUM-RESV-OVERDUE-ASOF   PIC S9(9) COMP-3  VALUE +0.    00011800
011810*                                                                00011810
011820* GRAND-TOTAL BY-STATUS COUNTS -- ACCUMULATED OFF SRT-STATUS IN  00011820
011830* THE SAME CONTROL-BREAK LOOP THAT BUILDS THE FEE TOTALS, SO    00011830
011840* EVERY MASTER RECORD IS COUNTED EXACTLY ONCE.  REQ #58203,      00011840
011850* AUDITORS WANTED ACTIVE/RETURNED/OVERDUE COUNTS ON THE SAME     00011850
011860* LINE AS THE RESERVATION COUNT.                                 00011860
011870     05  NUM-GT-ACTIVE           PIC S9(9) COMP-3  VALUE +0.    00011870
011880     05  NUM-GT-RETURNED         PIC S9(9) COMP-3  VALUE +0.    00011880
011890     05  NUM-GT-OVERDUE          PIC S9(9) COMP-3  VALUE +0.    00011890
011900     05  WS-GRAND-TOTAL-FEE      PIC S9(9)V99 COMP-3 VALUE +0.  00011900
012000     05  WS-GRAND-LATE-FEE       PIC S9(9)V99 COMP-3 VALUE +0.  00012000
012100     05  WS-USER-SUB-COUNT       PIC S9(5)  COMP  VALUE +0.     00012100
012200     05  WS-USER-SUB-FEE         PIC S9(9)V99 COMP-3 VALUE +0.  00012200
012210     05  WS-USER-SUB-LATE-FEE    PIC S9(9)V99 COMP-3 VALUE +0.  00012210
012250     05  FILLER                  PIC X(06).                     00012250
012300*                                                                00012300
012400* OVERDUE-AS-OF-RUN-DATE BUFFER -- FILLED DURING THE ACTIVE      00012400
012500* SECTION PASS, PRINTED AFTERWARDS, SO THE MASTER IS READ ONLY  00012500
012600* ONCE MORE BEYOND THE SORT INPUT PASS.                          00012600
012700*                                                                00012700
012800 01  WS-OVERDUE-MAX-OCCURS       PIC S9(5) COMP  VALUE +20000.  00012800
012900 01  WS-OVERDUE-COUNT            PIC S9(5) COMP  VALUE +0.      00012900
013000 01  WS-OVERDUE-TABLE.                                          00013000
013100     05  WS-OD-ENTRY OCCURS 1 TO 20000 TIMES                    00013100
013200             DEPENDING ON WS-OVERDUE-COUNT                      00013200
013300             INDEXED BY WS-OD-IDX.                               00013300
013400         10  WS-OD-ID            PIC 9(9).                      00013400
013500         10  WS-OD-USER-ID       PIC 9(9).                      00013500
013600         10  WS-OD-USER-NAME     PIC X(30).                     00013600
013700         10  WS-OD-BOOK-TITLE    PIC X(40).                     00013700
013800         10  WS-OD-EXPECTED-RTN  PIC 9(8).                      00013800
013801*                                                                00013801
013806* RESERVATION LOOKUP TABLE -- LOADED FRESH FOR THE LOOKUP-BY-ID  00013806
013811* SECTION, SAME AS RESVADD LOADS BOOK/USER SEPARATELY RATHER     00013811
013816* THAN SHARING ONE TABLE ACROSS PURPOSES.  MASTER ARRIVES IN     00013816
013821* RESV-ID ORDER ALREADY (SEE RESVREC BANNER) SO NO SORT IS       00013821
013826* NEEDED BEFORE SEARCH ALL.                                      00013826
013831 01  WS-RESV-MAX-OCCURS          PIC S9(5) COMP  VALUE +20000.  00013831
013836 01  WS-RESV-TBL-COUNT           PIC S9(5) COMP  VALUE +0.      00013836
013841 01  WS-RESV-TABLE.                                              00013841
013846     05  WS-RT-ENTRY OCCURS 1 TO 20000 TIMES                    00013846
013851             DEPENDING ON WS-RESV-TBL-COUNT                     00013851
013856             ASCENDING KEY IS WS-RT-ID                          00013856
013861             INDEXED BY WS-RT-IDX.                                00013861
013866         10  WS-RT-ID            PIC 9(9).                       00013866
013871         10  WS-RT-USER-ID       PIC 9(9).                       00013871
013876         10  WS-RT-USER-NAME     PIC X(30).                      00013876
013881         10  WS-RT-BOOK-TITLE    PIC X(40).                      00013881
013882         10  WS-RT-START-DT      PIC 9(8).                       00013882
013883         10  WS-RT-EXP-RTN       PIC 9(8).                       00013883
013884         10  WS-RT-ACT-RTN       PIC 9(8).                       00013884
013886         10  WS-RT-TOTAL-FEE     PIC S9(7)V99.                   00013886
013891         10  WS-RT-LATE-FEE      PIC S9(7)V99.                   00013891
013896         10  WS-RT-STATUS        PIC X(1).                       00013896
013900*                                                                00013900
014000* DIAGNOSTIC VIEW OF THE CONTROL-BREAK KEY -- SAME HABIT AS THE 00014000
014100* OLD SAM-SUITE CUST-KEY-DIAG FIELD.                             00014100
014200*                                                                00014200
014300 01  WS-BREAK-KEY-ZONED          PIC 9(9).                      00014300
014400 01  WS-BREAK-KEY-PACKED REDEFINES WS-BREAK-KEY-ZONED           00014400
014500                                 PIC S9(9) COMP-3.               00014500
014510*                                                                00014510
014520* BROKEN-OUT VIEW OF THE RUN DATE USED FOR THE OVERDUE-AS-OF     00014520
014530* TEST -- OPS WANTS YEAR/MONTH/DAY SEPARATE WHEN CHECKING A      00014530
014540* COMPLAINT ABOUT A RESERVATION THAT LOOKS WRONGLY OVERDUE.      00014540
014550*                                                                00014550
014560 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.                     00014560
014570     05  WS-RDB-YYYY             PIC 9(4).                       00014570
014580     05  WS-RDB-MM               PIC 9(2).                       00014580
014590     05  WS-RDB-DD               PIC 9(2).                       00014590
014600*                                                                00014600
014610* GRAND-TOTAL FEE ACCUMULATOR, UNSIGNED OVERLAY -- SAME REASON   00014610
014620* AS RESVRET'S WS-LATE-FEE-OVERLAY.                              00014620
014630*                                                                00014630
014640 01  WS-GRAND-FEE-UNSGD          PIC 9(9)V99 VALUE ZERO.         00014640
014650 01  WS-GRAND-FEE-OVERLAY REDEFINES WS-GRAND-FEE-UNSGD.          00014650
014660     05  WS-GFO-DOLLARS          PIC 9(9).                       00014660
014670     05  WS-GFO-CENTS            PIC 9(2).                       00014670
014800*        *******************                                    00014800
014900*            report lines                                       00014900
015000*        *******************                                    00015000
015100 01  RPT-HEADER1.                                                00015100
015200     05  FILLER                     PIC X(40)                   00015200
015300               VALUE 'RESERVATION LISTING REPORT         DATE: '.00015300
015400     05  RPT-MM                     PIC 99.                     00015400
015500     05  FILLER                     PIC X     VALUE '/'.        00015500
015600     05  RPT-DD                     PIC 99.                     00015600
015700     05  FILLER                     PIC X     VALUE '/'.        00015700
015800     05  RPT-YY                     PIC 99.                     00015800
015900     05  FILLER                     PIC X(20)                   00015900
016000                    VALUE ' (mm/dd/yy)   TIME: '.                00016000
016100     05  RPT-HH                     PIC 99.                     00016100
016200     05  FILLER                     PIC X     VALUE ':'.        00016200
016300     05  RPT-MIN                    PIC 99.                     00016300
016400     05  FILLER                     PIC X     VALUE ':'.        00016400
016500     05  RPT-SS                     PIC 99.                     00016500
016600     05  FILLER                     PIC X(55) VALUE SPACES.     00016600
016700 01  RPT-LIST-HDR1.                                              00016700
016800     05  FILLER PIC X(9)  VALUE 'RESV-ID  '.                    00016800
016900     05  FILLER PIC X(10) VALUE 'USER-ID   '.                   00016900
017000     05  FILLER PIC X(32) VALUE 'USER-NAME                   '. 00017000
017100     05  FILLER PIC X(42) VALUE 'BOOK-TITLE                   '.00017100
017110     05  FILLER PIC X(9)  VALUE 'START-DT '.                    00017110
017120     05  FILLER PIC X(9)  VALUE 'EXP-RTN  '.                    00017120
017130     05  FILLER PIC X(9)  VALUE 'ACT-RTN  '.                    00017130
017200     05  FILLER PIC X(10) VALUE 'TOTAL-FEE '.                   00017200
017300     05  FILLER PIC X(10) VALUE 'LATE-FEE  '.                   00017300
017400     05  FILLER PIC X(7)  VALUE 'STATUS '.                      00017400
017500     05  FILLER PIC X(12) VALUE SPACES.                         00017500
017600 01  RPT-LIST-DETAIL.                                            00017600
017700     05  RPT-LD-ID          PIC ZZZZZZZZ9.                      00017700
017800     05  FILLER             PIC X        VALUE SPACES.          00017800
017900     05  RPT-LD-USER-ID     PIC ZZZZZZZZ9.                      00017900
018000     05  FILLER             PIC X        VALUE SPACES.          00018000
018100     05  RPT-LD-USER-NAME   PIC X(30).                          00018100
018200     05  FILLER             PIC X(2)     VALUE SPACES.          00018200
018300     05  RPT-LD-BOOK-TITLE  PIC X(40).                          00018300
018400     05  FILLER             PIC X(2)     VALUE SPACES.          00018400
018410     05  RPT-LD-START-DT    PIC 9(8).                           00018410
018420     05  FILLER             PIC X        VALUE SPACES.          00018420
018430     05  RPT-LD-EXP-RTN     PIC 9(8).                           00018430
018440     05  FILLER             PIC X        VALUE SPACES.          00018440
018450     05  RPT-LD-ACT-RTN     PIC ZZZZZZZ9 BLANK WHEN ZERO.       00018450
018460     05  FILLER             PIC X        VALUE SPACES.          00018460
018500     05  RPT-LD-TOTAL-FEE   PIC ZZZ,ZZ9.99-.                    00018500
018600     05  FILLER             PIC X        VALUE SPACES.          00018600
018700     05  RPT-LD-LATE-FEE    PIC ZZZ,ZZ9.99-.                    00018700
018800     05  FILLER             PIC X        VALUE SPACES.          00018800
018900     05  RPT-LD-STATUS      PIC X(1).                           00018900
019000     05  FILLER             PIC X(5)     VALUE SPACES.          00019000
019100 01  RPT-USER-SUBTOTAL.                                          00019100
019200     05  FILLER              PIC X(10) VALUE '  ** USER '.      00019200
019300     05  RPT-SUB-USER-ID     PIC ZZZZZZZZ9.                      00019300
019400     05  FILLER              PIC X(19) VALUE ' RESERVATIONS: '.  00019400
019500     05  RPT-SUB-COUNT       PIC ZZZ,ZZ9.                       00019500
019600     05  FILLER              PIC X(10) VALUE '   FEES: '.       00019600
019700     05  RPT-SUB-FEE         PIC ZZZ,ZZ9.99-.                   00019700
019710     05  FILLER              PIC X(7)  VALUE '  LATE:'.          00019710
019720     05  RPT-SUB-LATE-FEE    PIC ZZZ,ZZ9.99-.                    00019720
019800     05  FILLER              PIC X(57) VALUE SPACES.            00019800
019900 01  RPT-GRAND-TOTALS.                                           00019900
020000     05  FILLER              PIC X(24)                          00020000
020100                 VALUE '** GRAND TOTALS **      '.              00020100
020200     05  FILLER              PIC X(20) VALUE 'RESERVATIONS:   '. 00020200
020300     05  RPT-GT-COUNT        PIC ZZZ,ZZ9.                       00020300
020310     05  FILLER              PIC X(4)  VALUE '  A:'.            00020310
020320     05  RPT-GT-ACTIVE       PIC ZZ,ZZ9.                        00020320
020330     05  FILLER              PIC X(4)  VALUE '  R:'.            00020330
020340     05  RPT-GT-RETURNED     PIC ZZ,ZZ9.                        00020340
020350     05  FILLER              PIC X(4)  VALUE '  O:'.            00020350
020360     05  RPT-GT-OVERDUE      PIC ZZ,ZZ9.                        00020360
020400     05  FILLER              PIC X(10) VALUE '   FEES: '.       00020400
020500     05  RPT-GT-FEE          PIC ZZZ,ZZ9.99-.                   00020500
020600     05  FILLER              PIC X(5)  VALUE '  LATE'.          00020600
020700     05  FILLER              PIC X(3)  VALUE ': '.              00020700
020800     05  RPT-GT-LATE-FEE     PIC ZZZ,ZZ9.99-.                   00020800
020900     05  FILLER              PIC X(18) VALUE SPACES.            00020900
021000 01  RPT-SECTION-HDR.                                            00021000
021100     05  RPT-SEC-TITLE       PIC X(40).                         00021100
021200     05  FILLER              PIC X(92) VALUE SPACES.            00021200
021300 01  RPT-ACTIVE-DETAIL.                                          00021300
021400     05  RPT-AD-ID           PIC ZZZZZZZZ9.                     00021400
021500     05  FILLER              PIC X        VALUE SPACES.         00021500
021600     05  RPT-AD-USER-NAME    PIC X(30).                          00021600
021700     05  FILLER              PIC X(2)     VALUE SPACES.         00021700
021800     05  RPT-AD-BOOK-TITLE   PIC X(40).                          00021800
021900     05  FILLER              PIC X(2)     VALUE SPACES.         00021900
022000     05  RPT-AD-EXP-RTN      PIC 9(8).                           00022000
022100     05  FILLER              PIC X(46)    VALUE SPACES.          00022100
022110*                                                                00022110
022120* LOOKUP-BY-ID NOT-FOUND MESSAGE -- SAME LAYOUT STYLE AS          00022120
022130* RESVADD'S ERR-MSG-BAD-RQST.                                     00022130
022140 01  RPT-LOOKUP-NOT-FOUND.                                        00022140
022150     05  FILLER              PIC X(31)                           00022150
022160                  VALUE 'Reservation not found.        '.        00022160
022170     05  ERR-MSG-LKUP-ID     PIC ZZZZZZZZ9.                      00022170
022180     05  FILLER              PIC X(92)    VALUE SPACES.          00022180
022200                                                                00022200
022300****************************************************************00022300
022400 PROCEDURE DIVISION.                                             00022400
022500****************************************************************00022500
022600                                                                00022600
022700 000-MAIN.                                                       00022700
022800     ACCEPT CURRENT-DATE FROM DATE.                              00022800
022900     ACCEPT CURRENT-TIME FROM TIME.                              00022900
023000     DISPLAY 'RESVRPT STARTED DATE = ' CURRENT-MONTH '/'         00023000
023100            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00023100
023200                                                                 00023200
023300     IF CURRENT-YEAR < 50                                        00023300
023400         MOVE 20 TO WS-CENTURY                                   00023400
023500     ELSE                                                        00023500
023600         MOVE 19 TO WS-CENTURY                                   00023600
023700     END-IF.                                                     00023700
023800     STRING WS-CENTURY CURRENT-YEAR CURRENT-MONTH CURRENT-DAY    00023800
023900             DELIMITED BY SIZE INTO WS-RUN-DATE.                 00023900
024000                                                                 00024000
024100     OPEN OUTPUT REPORT-FILE.                                    00024100
024200     PERFORM 800-INIT-REPORT.                                    00024200
024300                                                                 00024300
024400     SORT SORT-WORK-FILE                                         00024400
024500         ASCENDING KEY SRT-USER-ID SRT-ID                        00024500
024600         INPUT PROCEDURE IS 300-RELEASE-RESV-RECS                00024600
024700         OUTPUT PROCEDURE IS 400-PRODUCE-LISTING.                00024700
024800                                                                 00024800
024900     PERFORM 500-PRODUCE-ACTIVE-SECTION.                         00024900
025000     PERFORM 550-PRODUCE-OVERDUE-SECTION.                        00025000
025050     PERFORM 600-LOAD-RESV-TABLE.                                00025050
025060     PERFORM 700-PRODUCE-LOOKUP-SECTION.                         00025060
025100                                                                 00025100
025200     CLOSE REPORT-FILE.                                          00025200
025300     GOBACK.                                                     00025300
025400                                                                 00025400
025500 300-RELEASE-RESV-RECS.                                          00025500
025600     OPEN INPUT RESV-FILE.                                       00025600
025700     IF WS-RESV-STATUS NOT = '00'                                00025700
025800         DISPLAY 'ERROR OPENING RESERVATION FILE. RC:'           00025800
025900                 WS-RESV-STATUS                                  00025900
026000         MOVE 16 TO RETURN-CODE                                  00026000
026100         MOVE 'Y' TO WS-RESV-EOF                                 00026100
026200     END-IF.                                                     00026200
026300                                                                 00026300
026400     PERFORM 305-READ-RESV-FILE.                                 00026400
026500     PERFORM 310-RELEASE-ONE-RESV                                00026500
026600             UNTIL WS-RESV-EOF = 'Y'.                            00026600
026700                                                                 00026700
026800     CLOSE RESV-FILE.                                            00026800
026900                                                                 00026900
027000 305-READ-RESV-FILE.                                             00027000
027100     READ RESV-FILE                                              00027100
027200       AT END MOVE 'Y' TO WS-RESV-EOF.                           00027200
027300                                                                 00027300
027400 310-RELEASE-ONE-RESV.                                           00027400
027500     MOVE RS-REC TO SRT-REC.                                     00027500
027600     RELEASE SRT-REC.                                            00027600
027700     PERFORM 305-READ-RESV-FILE.                                 00027700
027800                                                                 00027800
027900 400-PRODUCE-LISTING.                                            00027900
028000     WRITE REPORT-RECORD FROM RPT-LIST-HDR1 AFTER 2.             00028000
028100     MOVE 'Y' TO WS-FIRST-RECORD.                                00028100
028200     RETURN SORT-WORK-FILE AT END MOVE 'Y' TO WS-RESV-EOF.       00028200
028300     PERFORM 420-PROCESS-SORTED-RECORD                           00028300
028400             UNTIL WS-RESV-EOF = 'Y'.                            00028400
028500                                                                 00028500
028600     IF WS-FIRST-RECORD NOT = 'Y'                                00028600
028700         PERFORM 430-WRITE-USER-SUBTOTAL                         00028700
028800     END-IF.                                                     00028800
028900     PERFORM 450-WRITE-GRAND-TOTALS.                             00028900
029000                                                                 00029000
029100 420-PROCESS-SORTED-RECORD.                                      00029100
029200     MOVE SRT-USER-ID TO WS-BREAK-KEY-ZONED.                     00029200
029300     IF WS-FIRST-RECORD = 'Y'                                    00029300
029400         MOVE SRT-USER-ID TO WS-PREV-USER-ID                     00029400
029500         MOVE 'N' TO WS-FIRST-RECORD                             00029500
029600     END-IF.                                                     00029600
029700                                                                 00029700
029800     IF SRT-USER-ID NOT = WS-PREV-USER-ID                        00029800
029900         PERFORM 430-WRITE-USER-SUBTOTAL                         00029900
030000         MOVE SRT-USER-ID TO WS-PREV-USER-ID                     00030000
030100     END-IF.                                                     00030100
030200                                                                 00030200
030300     MOVE SRT-ID          TO RPT-LD-ID.                          00030300
030400     MOVE SRT-USER-ID     TO RPT-LD-USER-ID.                     00030400
030500     MOVE SRT-USER-NAME   TO RPT-LD-USER-NAME.                   00030500
030600     MOVE SRT-BOOK-TITLE  TO RPT-LD-BOOK-TITLE.                  00030600
030610     MOVE SRT-START-DATE  TO RPT-LD-START-DT.                    00030610
030620     MOVE SRT-EXPECTED-RETURN TO RPT-LD-EXP-RTN.                 00030620
030630     MOVE SRT-ACTUAL-RETURN TO RPT-LD-ACT-RTN.                   00030630
030700     MOVE SRT-TOTAL-FEE   TO RPT-LD-TOTAL-FEE.                   00030700
030800     MOVE SRT-LATE-FEE    TO RPT-LD-LATE-FEE.                    00030800
030900     MOVE SRT-STATUS      TO RPT-LD-STATUS.                      00030900
031000     WRITE REPORT-RECORD FROM RPT-LIST-DETAIL.                   00031000
031100                                                                 00031100
031200     ADD +1 TO NUM-RESV-LISTED.                                  00031200
031300     ADD +1 TO WS-USER-SUB-COUNT.                                00031300
031400     ADD SRT-TOTAL-FEE TO WS-USER-SUB-FEE.                       00031400
031410     ADD SRT-LATE-FEE  TO WS-USER-SUB-LATE-FEE.                  00031410
031500     ADD SRT-TOTAL-FEE TO WS-GRAND-TOTAL-FEE.                    00031500
031600     ADD SRT-LATE-FEE  TO WS-GRAND-LATE-FEE.                     00031600
031650                                                                 00031650
031660     EVALUATE TRUE                                               00031660
031670         WHEN SRT-IS-ACTIVE                                      00031670
031680             ADD +1 TO NUM-GT-ACTIVE                             00031680
031695         WHEN SRT-IS-RETURNED                                    00031695
031701             ADD +1 TO NUM-GT-RETURNED                           00031701
031705         WHEN SRT-IS-OVERDUE                                     00031705
031711             ADD +1 TO NUM-GT-OVERDUE                            00031711
031715     END-EVALUATE.                                               00031715
031720                                                                 00031720
031800     RETURN SORT-WORK-FILE AT END MOVE 'Y' TO WS-RESV-EOF.       00031800
031900                                                                 00031900
032000 430-WRITE-USER-SUBTOTAL.                                        00032000
032100     MOVE WS-PREV-USER-ID  TO RPT-SUB-USER-ID.                   00032100
032200     MOVE WS-USER-SUB-COUNT TO RPT-SUB-COUNT.                    00032200
032300     MOVE WS-USER-SUB-FEE  TO RPT-SUB-FEE.                       00032300
032310     MOVE WS-USER-SUB-LATE-FEE TO RPT-SUB-LATE-FEE.              00032310
032400     WRITE REPORT-RECORD FROM RPT-USER-SUBTOTAL AFTER 1.         00032400
032500     MOVE ZERO TO WS-USER-SUB-COUNT.                             00032500
032600     MOVE ZERO TO WS-USER-SUB-FEE.                               00032600
032610     MOVE ZERO TO WS-USER-SUB-LATE-FEE.                          00032610
032700                                                                 00032700
032800 450-WRITE-GRAND-TOTALS.                                         00032800
032900     MOVE NUM-RESV-LISTED   TO RPT-GT-COUNT.                     00032900
032920     MOVE NUM-GT-ACTIVE     TO RPT-GT-ACTIVE.                    00032920
032940     MOVE NUM-GT-RETURNED   TO RPT-GT-RETURNED.                  00032940
032960     MOVE NUM-GT-OVERDUE    TO RPT-GT-OVERDUE.                   00032960
033000     MOVE WS-GRAND-TOTAL-FEE TO RPT-GT-FEE.                      00033000
033100     MOVE WS-GRAND-LATE-FEE TO RPT-GT-LATE-FEE.                  00033100
033200     WRITE REPORT-RECORD FROM RPT-GRAND-TOTALS AFTER 2.          00033200
033300                                                                 00033300
033400 500-PRODUCE-ACTIVE-SECTION.                                     00033400
033500     MOVE 'ACTIVE RESERVATIONS'   TO RPT-SEC-TITLE.              00033500
033600     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER PAGE.        00033600
033700                                                                 00033700
033800     OPEN INPUT RESV-FILE.                                       00033800
033900     MOVE 'N' TO WS-RESV-EOF.                                    00033900
034000     PERFORM 305-READ-RESV-FILE.                                 00034000
034100     PERFORM 520-CHECK-ONE-RESV-ACTIVE                           00034100
034200             UNTIL WS-RESV-EOF = 'Y'.                            00034200
034300     CLOSE RESV-FILE.                                            00034300
034400                                                                 00034400
034500 520-CHECK-ONE-RESV-ACTIVE.                                      00034500
034600     IF RS-IS-ACTIVE                                             00034600
034700         ADD +1 TO NUM-RESV-ACTIVE                               00034700
034800         MOVE RS-ID          TO RPT-AD-ID                        00034800
034900         MOVE RS-USER-NAME   TO RPT-AD-USER-NAME                 00034900
035000         MOVE RS-BOOK-TITLE  TO RPT-AD-BOOK-TITLE                00035000
035100         MOVE RS-EXPECTED-RETURN TO RPT-AD-EXP-RTN               00035100
035200         WRITE REPORT-RECORD FROM RPT-ACTIVE-DETAIL              00035200
035300         IF RS-EXPECTED-RETURN < WS-RUN-DATE                     00035300
035400             PERFORM 530-BUFFER-OVERDUE-CANDIDATE                00035400
035500         END-IF                                                  00035500
035600     END-IF.                                                     00035600
035700     PERFORM 305-READ-RESV-FILE.                                 00035700
035800                                                                 00035800
035900 530-BUFFER-OVERDUE-CANDIDATE.                                   00035900
036000     ADD +1 TO WS-OVERDUE-COUNT.                                 00036000
036100     MOVE RS-ID              TO WS-OD-ID(WS-OVERDUE-COUNT).      00036100
036200     MOVE RS-USER-ID         TO WS-OD-USER-ID(WS-OVERDUE-COUNT). 00036200
036300     MOVE RS-USER-NAME       TO WS-OD-USER-NAME(WS-OVERDUE-COUNT)00036300
036400     MOVE RS-BOOK-TITLE      TO WS-OD-BOOK-TITLE(WS-OVERDUE-COUNT)00036400
036500     MOVE RS-EXPECTED-RETURN TO                                  00036500
036600             WS-OD-EXPECTED-RTN(WS-OVERDUE-COUNT).               00036600
036700     ADD +1 TO NUM-RESV-OVERDUE-ASOF.                            00036700
036800                                                                 00036800
036900 550-PRODUCE-OVERDUE-SECTION.                                    00036900
037000     MOVE 'OVERDUE AS OF RUN DATE'  TO RPT-SEC-TITLE.            00037000
037100     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER PAGE.        00037100
037200     MOVE +1 TO WS-OD-IDX.                                       00037200
037300     PERFORM 560-WRITE-ONE-OVERDUE                               00037300
037400             UNTIL WS-OD-IDX > WS-OVERDUE-COUNT.                 00037400
037500                                                                 00037500
037600 560-WRITE-ONE-OVERDUE.                                          00037600
037700     MOVE WS-OD-ID(WS-OD-IDX)          TO RPT-AD-ID.             00037700
037800     MOVE WS-OD-USER-NAME(WS-OD-IDX)   TO RPT-AD-USER-NAME.      00037800
037900     MOVE WS-OD-BOOK-TITLE(WS-OD-IDX)  TO RPT-AD-BOOK-TITLE.     00037900
038000     MOVE WS-OD-EXPECTED-RTN(WS-OD-IDX) TO RPT-AD-EXP-RTN.       00038000
038100     WRITE REPORT-RECORD FROM RPT-ACTIVE-DETAIL.                 00038100
038200     SET WS-OD-IDX UP BY 1.                                      00038200
038300                                                                 00038300
038400 800-INIT-REPORT.                                                00038400
038500     MOVE CURRENT-YEAR   TO RPT-YY.                              00038500
038600     MOVE CURRENT-MONTH  TO RPT-MM.                              00038600
038700     MOVE CURRENT-DAY    TO RPT-DD.                              00038700
038800     MOVE CURRENT-HOUR   TO RPT-HH.                              00038800
038900     MOVE CURRENT-MINUTE TO RPT-MIN.                             00038900
039000     MOVE CURRENT-SECOND TO RPT-SS.                              00039000
039100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00039100
039150                                                                 00039150
039200****************************************************************00039200
039300* 600/605/607 -- THIRD PASS OVER THE RESERVATION MASTER, LOADS  *00039300
039400* WS-RESV-TABLE FOR THE LOOKUP-BY-ID SECTION BELOW.  SAME       *00039400
039500* READ-AHEAD SHAPE AS THE ACTIVE-SECTION PASS ABOVE, USING THIS *00039500
039600* PROGRAM'S OWN Y/N EOF-FLAG STYLE (WS-RESV-EOF).               *00039600
039700****************************************************************00039700
039800 600-LOAD-RESV-TABLE.                                            00039800
039900     OPEN INPUT RESV-FILE.                                       00039900
040000     MOVE 'N' TO WS-RESV-EOF.                                     00040000
040100     PERFORM 605-READ-RESV-FILE-FOR-TBL.                          00040100
040200     PERFORM 607-ADD-RESV-TO-TABLE                                00040200
040300             UNTIL WS-RESV-EOF = 'Y'.                             00040300
040400     CLOSE RESV-FILE.                                             00040400
040500                                                                 00040500
040600 605-READ-RESV-FILE-FOR-TBL.                                     00040600
040700     READ RESV-FILE                                               00040700
040800       AT END MOVE 'Y' TO WS-RESV-EOF.                            00040800
040900                                                                 00040900
041000 607-ADD-RESV-TO-TABLE.                                          00041000
041100     ADD +1 TO WS-RESV-TBL-COUNT.                                 00041100
041200     MOVE RS-ID          TO WS-RT-ID(WS-RESV-TBL-COUNT).          00041200
041300     MOVE RS-USER-ID     TO WS-RT-USER-ID(WS-RESV-TBL-COUNT).     00041300
041400     MOVE RS-USER-NAME   TO WS-RT-USER-NAME(WS-RESV-TBL-COUNT).   00041400
041500     MOVE RS-BOOK-TITLE  TO WS-RT-BOOK-TITLE(WS-RESV-TBL-COUNT).  00041500
041510     MOVE RS-START-DATE  TO WS-RT-START-DT(WS-RESV-TBL-COUNT).    00041510
041520     MOVE RS-EXPECTED-RETURN TO                                   00041520
041530             WS-RT-EXP-RTN(WS-RESV-TBL-COUNT).                    00041530
041540     MOVE RS-ACTUAL-RETURN TO WS-RT-ACT-RTN(WS-RESV-TBL-COUNT).    00041540
041600     MOVE RS-TOTAL-FEE   TO WS-RT-TOTAL-FEE(WS-RESV-TBL-COUNT).   00041600
041700     MOVE RS-LATE-FEE    TO WS-RT-LATE-FEE(WS-RESV-TBL-COUNT).    00041700
041800     MOVE RS-STATUS      TO WS-RT-STATUS(WS-RESV-TBL-COUNT).      00041800
041900     PERFORM 605-READ-RESV-FILE-FOR-TBL.                          00041900
042000                                                                 00042000
042100****************************************************************00042100
042200* 700/705/710/720/730/740 -- LOOKUP-BY-ID SECTION, REQ #58203.  *00042200
042300* READS THE RESVLKUP CARD FILE (ONE 9(9) RESV-ID PER CARD, SEE  *00042300
042400* LOOKUP-CARD IN THE FILE SECTION) AND SEARCHES ALL AGAINST THE *00042400
042500* TABLE JUST LOADED, SAME SHAPE AS 620-LOOKUP-BOOK IN RESVADD.  *00042500
042600* AN EMPTY CARD DECK IS A NORMAL RUN -- NOT EVERY RUN ASKS FOR  *00042600
042700* A ONE-OFF LOOKUP.                                             *00042700
042800****************************************************************00042800
042900 700-PRODUCE-LOOKUP-SECTION.                                     00042900
043000     OPEN INPUT RESV-LOOKUP-FILE.                                 00043000
043100     IF WS-LOOKUP-STATUS NOT = '00'                               00043100
043200         MOVE 'Y' TO WS-LOOKUP-EOF                                00043200
043300     ELSE                                                         00043300
043400         MOVE 'N' TO WS-LOOKUP-EOF                                00043400
043500         PERFORM 705-READ-LOOKUP-CARD                             00043500
043600     END-IF.                                                      00043600
043700                                                                 00043700
043800     IF WS-LOOKUP-EOF = 'N'                                       00043800
043900         MOVE 'RESERVATION LOOKUP BY ID' TO RPT-SEC-TITLE         00043900
044000         WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER PAGE      00044000
044100     END-IF.                                                      00044100
044200                                                                 00044200
044300     PERFORM 710-PROCESS-ONE-LOOKUP                               00044300
044400             UNTIL WS-LOOKUP-EOF = 'Y'.                           00044400
044500                                                                 00044500
044600     IF WS-LOOKUP-STATUS = '00'                                   00044600
044700         CLOSE RESV-LOOKUP-FILE                                   00044700
044800     END-IF.                                                      00044800
044900                                                                 00044900
045000 705-READ-LOOKUP-CARD.                                           00045000
045100     READ RESV-LOOKUP-FILE                                        00045100
045200       AT END MOVE 'Y' TO WS-LOOKUP-EOF.                          00045200
045300                                                                 00045300
045400 710-PROCESS-ONE-LOOKUP.                                         00045400
045500     PERFORM 720-LOOKUP-RESV-BY-ID.                               00045500
045600     IF WS-LOOKUP-FOUND = 'Y'                                     00045600
045700         PERFORM 730-WRITE-LOOKUP-FOUND                           00045700
045800     ELSE                                                         00045800
045900         PERFORM 740-WRITE-LOOKUP-NOT-FOUND                       00045900
046000     END-IF.                                                      00046000
046100     PERFORM 705-READ-LOOKUP-CARD.                                00046100
046200                                                                 00046200
046300 720-LOOKUP-RESV-BY-ID.                                          00046300
046400     MOVE 'N' TO WS-LOOKUP-FOUND.                                 00046400
046500     SET WS-RT-IDX TO 1.                                          00046500
046600     IF WS-RESV-TBL-COUNT > ZERO                                  00046600
046700         SEARCH ALL WS-RT-ENTRY                                   00046700
046800             WHEN WS-RT-ID(WS-RT-IDX) = LKUP-RESV-ID              00046800
046900                 MOVE 'Y' TO WS-LOOKUP-FOUND                      00046900
047000         END-SEARCH                                               00047000
047100     END-IF.                                                      00047100
047200                                                                 00047200
047300 730-WRITE-LOOKUP-FOUND.                                         00047300
047400     MOVE WS-RT-ID(WS-RT-IDX)        TO RPT-LD-ID.                00047400
047500     MOVE WS-RT-USER-ID(WS-RT-IDX)   TO RPT-LD-USER-ID.           00047500
047600     MOVE WS-RT-USER-NAME(WS-RT-IDX) TO RPT-LD-USER-NAME.         00047600
047700     MOVE WS-RT-BOOK-TITLE(WS-RT-IDX) TO RPT-LD-BOOK-TITLE.       00047700
047710     MOVE WS-RT-START-DT(WS-RT-IDX)  TO RPT-LD-START-DT.          00047710
047720     MOVE WS-RT-EXP-RTN(WS-RT-IDX)   TO RPT-LD-EXP-RTN.           00047720
047730     MOVE WS-RT-ACT-RTN(WS-RT-IDX)   TO RPT-LD-ACT-RTN.           00047730
047800     MOVE WS-RT-TOTAL-FEE(WS-RT-IDX) TO RPT-LD-TOTAL-FEE.         00047800
047900     MOVE WS-RT-LATE-FEE(WS-RT-IDX)  TO RPT-LD-LATE-FEE.          00047900
048000     MOVE WS-RT-STATUS(WS-RT-IDX)    TO RPT-LD-STATUS.            00048000
048100     WRITE REPORT-RECORD FROM RPT-LIST-DETAIL.                    00048100
048200                                                                 00048200
048300 740-WRITE-LOOKUP-NOT-FOUND.                                     00048300
048400     MOVE LKUP-RESV-ID TO ERR-MSG-LKUP-ID.                        00048400
048500     WRITE REPORT-RECORD FROM RPT-LOOKUP-NOT-FOUND.               00048500
