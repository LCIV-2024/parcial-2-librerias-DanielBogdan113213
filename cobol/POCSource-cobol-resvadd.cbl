000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE LIBRARY SYSTEMS GROUP    *00000200
000300* ALL RIGHTS RESERVED                                          *00000300
000400****************************************************************00000400
000500* PROGRAM:  RESVADD                                             00000500
000600*                                                               00000600
000700* AUTHOR :  R. HAUSER                                           00000700
000800*                                                               00000800
000900* READS A SEQUENTIAL RESERVATION-REQUEST FILE AND APPLIES EACH  00000900
001000* REQUEST AGAINST THE BOOK AND USER MASTERS, BUILDING A FRESH   00001000
001100* RESERVATION MASTER FOR THE RUN.                               00001100
001200*                                                               00001200
001300* REQUESTS ARRIVE IN ARRIVAL ORDER, NOT SORTED BY BOOK OR USER, 00001300
001400* SO THE OLD SAM-STYLE MATCHED MERGE AGAINST A SORTED MASTER    00001400
001500* WON'T WORK HERE -- THE BOOK AND USER MASTERS ARE READ ONCE AT 00001500
001600* STARTUP INTO IN-MEMORY TABLES KEYED ASCENDING, AND EACH       00001600
001700* REQUEST IS RESOLVED WITH SEARCH ALL (BINARY SEARCH) INSTEAD.  00001700
001800*                                                               00001800
001900* A REQUEST IS REJECTED IF THE USER IS NOT ON FILE, THE BOOK IS 00001900
002000* NOT ON FILE, OR THE BOOK HAS NO COPIES AVAILABLE.  AN         00002000
002100* ACCEPTED REQUEST GETS THE NEXT RESERVATION ID IN SEQUENCE,    00002100
002200* AN EXPECTED-RETURN DATE FROM RESVDATE, A RENTAL FEE FROM      00002200
002300* RESVFEE, AND DECREMENTS THE BOOK'S AVAILABLE QUANTITY BY ONE  00002300
002400* IN THE TABLE.  THE BOOK TABLE IS RE-WRITTEN TO BOOKSOUT IN    00002400
002500* FULL AT END OF RUN -- JCL PROMOTES BOOKSOUT TO BOOKS BEFORE   00002500
002600* THE NEXT RUN, THE SAME WAY THE OLD CUSTOUT WAS PROMOTED.      00002600
002700****************************************************************00002700
002800*     AMENDMENT HISTORY                                        *00002800
002900*                                                               *00002900
003000* 2014-05-12  RAH  0001  ORIGINAL - CIRC-REWRITE PROJECT, BUILT 00003000
003100*                        FROM THE OLD SAM3ABND UPDATE SKELETON  00003100
003200* 2015-02-20  RAH  0007  REJECT MESSAGE TEXT REVISED PER HELP   00003200
003300*                        DESK REQUEST -- USERS WERE MISREADING  00003300
003400*                        "NO MATCHING KEY" AS A SYSTEM ERROR    00003400
003500* 2017-06-14  RAH  0001  RATE/FEE ARITHMETIC PULLED OUT TO THE  00003500
003600*                        NEW RESVFEE SUBROUTINE (SEE RESVFEE)   00003600
003700* 1998-11-02  DKP  Y2K   REVIEWED FOR Y2K -- ALL DATE FIELDS    00003700
003800*                        ARE FULL 8-DIGIT YYYYMMDD, CALENDAR    00003800
003900*                        MATH DONE BY RESVDATE, NO CHANGE       00003900
004000*                        REQUIRED HERE                          00004000
004100* 2021-11-02  DKP  0051  RAISED WS-BOOK-MAX-OCCURS TO 2000 --   00004100
004200*                        COLLECTION BUDGET GREW PAST THE OLD    00004200
004300*                        1000-TITLE CEILING                     00004300
004400****************************************************************00004400
004500                                                                00004500
004600 IDENTIFICATION DIVISION.                                       00004600
004700 PROGRAM-ID. RESVADD.                                           00004700
004800 AUTHOR. R. HAUSER.                                             00004800
004900 INSTALLATION. LIBRARY SYSTEMS GROUP.                           00004900
005000 DATE-WRITTEN. 05/12/87.                                        00005000
005100 DATE-COMPILED.                                                 00005100
005200 SECURITY. NON-CONFIDENTIAL.                                    00005200
005300*                                                                00005300
005400 ENVIRONMENT DIVISION.                                          00005400
005500 CONFIGURATION SECTION.                                         00005500
005600 SOURCE-COMPUTER. IBM-370.                                      00005600
005700 OBJECT-COMPUTER. IBM-370.                                      00005700
005800 SPECIAL-NAMES.                                                 00005800
005900     C01 IS TOP-OF-FORM.                                        00005900
006000 INPUT-OUTPUT SECTION.                                          00006000
006100 FILE-CONTROL.                                                  00006100
006200                                                                00006200
006300     SELECT BOOK-FILE      ASSIGN TO BOOKS                      00006300
006400         ACCESS IS SEQUENTIAL                                   00006400
006500         FILE STATUS  IS  WS-BOOK-STATUS.                       00006500
006600                                                                00006600
006700     SELECT BOOK-FILE-OUT  ASSIGN TO BOOKSOUT                   00006700
006800         ACCESS IS SEQUENTIAL                                   00006800
006900         FILE STATUS  IS  WS-BOOKOUT-STATUS.                    00006900
007000                                                                00007000
007100     SELECT USER-FILE      ASSIGN TO USERS                      00007100
007200         ACCESS IS SEQUENTIAL                                   00007200
007300         FILE STATUS  IS  WS-USER-STATUS.                       00007300
007400                                                                00007400
007500     SELECT RQST-FILE      ASSIGN TO RESVREQ                    00007500
007600         ACCESS IS SEQUENTIAL                                   00007600
007700         FILE STATUS  IS  WS-RQST-STATUS.                       00007700
007800                                                                00007800
007900     SELECT RESV-FILE-OUT  ASSIGN TO RESVMAST                   00007900
008000         ACCESS IS SEQUENTIAL                                   00008000
008100         FILE STATUS  IS  WS-RESVOUT-STATUS.                    00008100
008200                                                                00008200
008300     SELECT REPORT-FILE    ASSIGN TO RPTFILE                    00008300
008400         FILE STATUS  IS  WS-REPORT-STATUS.                     00008400
008500                                                                00008500
008600****************************************************************00008600
008700 DATA DIVISION.                                                 00008700
008800 FILE SECTION.                                                  00008800
008900                                                                00008900
009000 FD  BOOK-FILE                                                  00009000
009100     RECORDING MODE IS F.                                       00009100
009200 COPY BOOKREC REPLACING ==:TAG:== BY ==BK==.                    00009200
009300                                                                00009300
009400 FD  BOOK-FILE-OUT                                              00009400
009500     RECORDING MODE IS F.                                       00009500
009600 COPY BOOKREC REPLACING ==:TAG:== BY ==BKO==.                   00009600
009700                                                                00009700
009800 FD  USER-FILE                                                  00009800
009900     RECORDING MODE IS F.                                       00009900
010000 COPY USERREC REPLACING ==:TAG:== BY ==USR==.                   00010000
010100                                                                00010100
010200 FD  RQST-FILE                                                  00010200
010300     RECORDING MODE IS F.                                       00010300
010400 COPY RQSTREC REPLACING ==:TAG:== BY ==RQ==.                    00010400
010500                                                                00010500
010600 FD  RESV-FILE-OUT                                              00010600
010700     RECORDING MODE IS F.                                       00010700
010800 COPY RESVREC REPLACING ==:TAG:== BY ==RS==.                    00010800
010900                                                                00010900
011000 FD  REPORT-FILE                                                00011000
011100     RECORDING MODE IS F.                                       00011100
011200 01  REPORT-RECORD              PIC X(132).                     00011200
011300                                                                00011300
011400****************************************************************00011400
011500 WORKING-STORAGE SECTION.                                       00011500
011600****************************************************************00011600
011700*                                                                00011700
011800 01  SYSTEM-DATE-AND-TIME.                                      00011800
011900     05  CURRENT-DATE.                                          00011900
012000         10  CURRENT-YEAR            PIC 9(2).                  00012000
012100         10  CURRENT-MONTH           PIC 9(2).                  00012100
012200         10  CURRENT-DAY             PIC 9(2).                  00012200
012300     05  CURRENT-TIME.                                          00012300
012400         10  CURRENT-HOUR            PIC 9(2).                  00012400
012500         10  CURRENT-MINUTE          PIC 9(2).                  00012500
012600         10  CURRENT-SECOND          PIC 9(2).                  00012600
012700         10  CURRENT-HNDSEC          PIC 9(2).                  00012700
012800*                                                                00012800
012900 01  WS-FIELDS.                                                 00012900
013000     05  WS-BOOK-STATUS          PIC X(2)  VALUE SPACES.        00013000
013100     05  WS-BOOKOUT-STATUS       PIC X(2)  VALUE SPACES.        00013100
013200     05  WS-USER-STATUS          PIC X(2)  VALUE SPACES.        00013200
013300     05  WS-RQST-STATUS          PIC X(2)  VALUE SPACES.        00013300
013400     05  WS-RESVOUT-STATUS       PIC X(2)  VALUE SPACES.        00013400
013500     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00013500
013600     05  WS-RQST-EOF             PIC X     VALUE 'N'.           00013600
013700     05  WS-RQST-OK              PIC X     VALUE 'N'.           00013700
013800     05  WS-BOOK-FOUND           PIC X     VALUE 'N'.           00013800
013900     05  WS-USER-FOUND           PIC X     VALUE 'N'.           00013900
014000     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.        00014000
014100*                                                                00014100
014200 01  WORK-VARIABLES.                                            00014200
014300     05  I                       PIC S9(9)  COMP-3  VALUE +0.   00014300
014400     05  WS-NEXT-RESV-ID         PIC S9(9)  COMP-3  VALUE +0.   00014400
014500     05  WS-EXPECTED-RETURN      PIC S9(8)          VALUE +0.   00014500
014600     05  WS-CALC-FEE             PIC S9(7)V99       VALUE +0.   00014600
014650     05  WS-RESVDATE-FUNC        PIC X(1)   VALUE '1'.          00014650
014660     05  WS-RESVFEE-FUNC         PIC X(1)   VALUE '1'.          00014660
014670     05  WS-DAYS-AS-QTY          PIC S9(3)  VALUE +0.           00014670
014680     05  WS-DAYS-AS-OFFSET       PIC S9(8)  VALUE +0.           00014680
014700*                                                                00014700
014800 01  REPORT-TOTALS.                                             00014800
014900     05  NUM-RQST-RECS           PIC S9(9)  COMP-3  VALUE +0.   00014900
015000     05  NUM-RQST-ERRORS         PIC S9(9)  COMP-3  VALUE +0.   00015000
015100     05  NUM-RQST-ACCEPTED       PIC S9(9)  COMP-3  VALUE +0.   00015100
015200     05  NUM-RQST-REJECTED       PIC S9(9)  COMP-3  VALUE +0.   00015200
015300     05  WS-FEES-BILLED          PIC S9(9)V99 COMP-3 VALUE +0.  00015300
015400*                                                                00015400
015500* BOOK TABLE -- LOADED ASCENDING BY EXTERNAL ID SO SEARCH ALL    00015500
015600* CAN BINARY SEARCH IT.  AVAIL-QTY IS MAINTAINED IN THE TABLE    00015600
015700* AND THE WHOLE TABLE IS STREAMED BACK OUT TO BOOKSOUT AT END    00015700
015800* OF RUN, IN THE SAME ASCENDING ORDER IT WAS READ.               00015800
015900*                                                                00015900
016000 01  WS-BOOK-MAX-OCCURS          PIC S9(4) COMP  VALUE +2000.   00016000
016100 01  WS-BOOK-COUNT               PIC S9(4) COMP  VALUE +0.      00016100
016200 01  WS-BOOK-TABLE.                                             00016200
016300     05  WS-BOOK-ENTRY OCCURS 1 TO 2000 TIMES                   00016300
016400             DEPENDING ON WS-BOOK-COUNT                         00016400
016500             ASCENDING KEY IS WS-BT-EXTERNAL-ID                 00016500
016600             INDEXED BY WS-BT-IDX.                              00016600
016700         10  WS-BT-EXTERNAL-ID   PIC 9(9).                      00016700
016800         10  WS-BT-TITLE         PIC X(40).                     00016800
016900         10  WS-BT-AUTHOR        PIC X(30).                     00016900
017000         10  WS-BT-PRICE         PIC S9(7)V99.                  00017000
017100         10  WS-BT-STOCK-QTY     PIC 9(5).                      00017100
017200         10  WS-BT-AVAIL-QTY     PIC 9(5).                      00017200
017300*                                                                00017300
017400* USER TABLE -- LOADED ASCENDING BY USER ID, SAME RATIONALE.     00017400
017500*                                                                00017500
017600 01  WS-USER-MAX-OCCURS          PIC S9(4) COMP  VALUE +5000.   00017600
017700 01  WS-USER-COUNT               PIC S9(4) COMP  VALUE +0.      00017700
017800 01  WS-USER-TABLE.                                             00017800
017900     05  WS-USER-ENTRY OCCURS 1 TO 5000 TIMES                   00017900
018000             DEPENDING ON WS-USER-COUNT                         00018000
018100             ASCENDING KEY IS WS-UT-ID                          00018100
018200             INDEXED BY WS-UT-IDX.                              00018200
018300         10  WS-UT-ID            PIC 9(9).                      00018300
018400         10  WS-UT-NAME          PIC X(30).                     00018400
018500         10  WS-UT-EMAIL         PIC X(40).                     00018500
018600*                                                                00018600
018700* DIAGNOSTIC VIEW OF THE RESERVATION ID COUNTER -- OPS HAS       00018700
018800* ASKED FOR THIS ON A DUMP MORE THAN ONCE WHEN A RUN ABENDED     00018800
018900* MID-BATCH AND THEY NEEDED TO KNOW WHERE NUMBERING HAD GOTTEN   00018900
019000* TO WITHOUT WAITING FOR THE STATS REPORT.                       00019000
019100*                                                                00019100
019200 01  WS-RESV-ID-ZONED            PIC 9(9).                      00019200
019300 01  WS-RESV-ID-PACKED REDEFINES WS-RESV-ID-ZONED               00019300
019400                                 PIC S9(9) COMP-3.               00019400
019500*                                                                00019500
019600* DIAGNOSTIC VIEW OF THE CURRENT REQUEST KEY FIELDS -- SAME      00019600
019700* HABIT AS THE OLD SAM3ABND CUST-KEY-DIAG FIELD.                 00019700
019800*                                                                00019800
019900 01  WS-RQST-KEY-DIAG.                                          00019900
020000     05  WS-RQST-KEY-USER        PIC 9(9).                      00020000
020100     05  WS-RQST-KEY-BOOK        PIC 9(9).                      00020100
020110 01  WS-RQST-KEY-DIAG-ALT REDEFINES WS-RQST-KEY-DIAG             00020110
020120                                 PIC 9(18).                      00020120
020130*                                                                00020130
020140* BROKEN-OUT VIEW OF THE COMPUTED DUE DATE FOR THE SAME REASON   00020140
020150* -- THE DUMP SHOWS YY/MM/DD SEPARATELY INSTEAD OF ONE 8-DIGIT   00020150
020160* STRING WHEN OPS GOES LOOKING FOR A BAD CENTURY DIGIT.          00020160
020170*                                                                00020170
020180 01  WS-EXPECTED-RETURN-UNSGD    PIC 9(8)   VALUE ZERO.          00020180
020190 01  WS-EXPECTED-RETURN-BRK REDEFINES WS-EXPECTED-RETURN-UNSGD.  00020190
020200     05  WS-EXP-RTN-YYYY         PIC 9(4).                       00020200
020210     05  WS-EXP-RTN-MM           PIC 9(2).                       00020210
020220     05  WS-EXP-RTN-DD           PIC 9(2).                       00020220
020230*                                                                00020230
021000*        *******************                                    00021000
021100*            report lines                                       00021100
021200*        *******************                                    00021200
021300 01  ERR-MSG-BAD-RQST.                                          00021300
021400     05  FILLER PIC X(31)                                       00021400
021500                  VALUE 'Request rejected.             '.       00021500
021600     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.    00021600
021700     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.    00021700
021800 01  RPT-HEADER1.                                                00021800
021900     05  FILLER                     PIC X(40)                   00021900
022000               VALUE 'RESERVATION REQUEST RUN REPORT     DATE: '.00022000
022100     05  RPT-MM                     PIC 99.                     00022100
022200     05  FILLER                     PIC X     VALUE '/'.        00022200
022300     05  RPT-DD                     PIC 99.                     00022300
022400     05  FILLER                     PIC X     VALUE '/'.        00022400
022500     05  RPT-YY                     PIC 99.                     00022500
022600     05  FILLER                     PIC X(20)                   00022600
022700                    VALUE ' (mm/dd/yy)   TIME: '.                00022700
022800     05  RPT-HH                     PIC 99.                     00022800
022900     05  FILLER                     PIC X     VALUE ':'.        00022900
023000     05  RPT-MIN                    PIC 99.                     00023000
023100     05  FILLER                     PIC X     VALUE ':'.        00023100
023200     05  RPT-SS                     PIC 99.                     00023200
023300     05  FILLER                     PIC X(55) VALUE SPACES.     00023300
023400 01  RPT-RQST-DETAIL1.                                          00023400
023500     05  RPT-RQST-MSG1      PIC X(31)                            00023500
023600                  VALUE '       Request processed:     '.        00023600
023700     05  RPT-RQST-RESV-ID           PIC ZZZZZZZZ9.               00023700
023800     05  FILLER                     PIC X(2)   VALUE SPACES.    00023800
023900     05  RPT-RQST-USER-ID           PIC ZZZZZZZZ9.               00023900
024000     05  FILLER                     PIC X(2)   VALUE SPACES.    00024000
024100     05  RPT-RQST-BOOK-ID           PIC ZZZZZZZZ9.               00024100
024200     05  FILLER                     PIC X(2)   VALUE SPACES.    00024200
024300     05  RPT-RQST-FEE               PIC ZZZ,ZZ9.99-.             00024300
024400     05  FILLER                     PIC X(57)  VALUE SPACES.    00024400
024500 01  RPT-STATS-HDR1.                                             00024500
024600     05  FILLER PIC X(26) VALUE 'Request Totals:           '.   00024600
024700     05  FILLER PIC X(106) VALUE SPACES.                        00024700
024800 01  RPT-STATS-HDR2.                                             00024800
024900     05  FILLER PIC X(26) VALUE 'Request        Number of '.    00024900
025000     05  FILLER PIC X(28) VALUE '       Number        Number'.  00025000
025100     05  FILLER PIC X(78) VALUE SPACES.                         00025100
025200 01  RPT-STATS-HDR3.                                             00025200
025300     05  FILLER PIC X(26) VALUE 'Type           Requests    '.  00025300
025400     05  FILLER PIC X(28) VALUE '   Accepted        Rejected'.  00025400
025500     05  FILLER PIC X(78) VALUE SPACES.                         00025500
025600 01  RPT-STATS-HDR4.                                             00025600
025700     05  FILLER PIC X(26) VALUE '-----------   ------------'.   00025700
025800     05  FILLER PIC X(28) VALUE '   -----------   -----------'. 00025800
025900     05  FILLER PIC X(78) VALUE SPACES.                         00025900
026000 01  RPT-STATS-DETAIL.                                           00026000
026100     05  RPT-TRAN            PIC X(10).                         00026100
026200     05  FILLER              PIC X(4)     VALUE SPACES.         00026200
026300     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                   00026300
026400     05  FILLER              PIC X(3)     VALUE SPACES.         00026400
026500     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                   00026500
026600     05  FILLER              PIC X(3)     VALUE SPACES.         00026600
026700     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                   00026700
026800     05  FILLER              PIC X(79)   VALUE SPACES.          00026800
026900 01  RPT-FEES-TOTAL.                                             00026900
027000     05  FILLER PIC X(26) VALUE 'Total fees billed:        '.   00027000
027100     05  RPT-FEES-AMT        PIC ZZZ,ZZ9.99-.                   00027100
027200     05  FILLER PIC X(94) VALUE SPACES.                         00027200
027300                                                                00027300
027400****************************************************************00027400
027500 PROCEDURE DIVISION.                                             00027500
027600****************************************************************00027600
027700                                                                00027700
027800 000-MAIN.                                                       00027800
027900     ACCEPT CURRENT-DATE FROM DATE.                              00027900
028000     ACCEPT CURRENT-TIME FROM TIME.                              00028000
028100     DISPLAY 'RESVADD STARTED DATE = ' CURRENT-MONTH '/'         00028100
028200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00028200
028300                                                                 00028300
028400     PERFORM 700-OPEN-FILES.                                     00028400
028500     PERFORM 800-INIT-REPORT.                                    00028500
028600     PERFORM 600-LOAD-BOOK-TABLE.                                00028600
028700     PERFORM 610-LOAD-USER-TABLE.                                00028700
028800                                                                 00028800
028900     PERFORM 710-READ-RQST-FILE.                                 00028900
029000     PERFORM 100-PROCESS-REQUESTS                                00029000
029100             UNTIL WS-RQST-EOF = 'Y'.                            00029100
029200                                                                 00029200
029300     PERFORM 870-REWRITE-BOOK-FILE.                              00029300
029400     PERFORM 850-REPORT-REQUEST-STATS.                           00029400
029500     PERFORM 790-CLOSE-FILES.                                    00029500
029600                                                                 00029600
029700     GOBACK.                                                     00029700
029800                                                                 00029800
029900 100-PROCESS-REQUESTS.                                           00029900
030000     COMPUTE NUM-RQST-RECS = NUM-RQST-RECS + 1.                  00030000
030100     MOVE 'Y' TO WS-RQST-OK.                                     00030100
030200     MOVE RQ-USER-ID TO WS-RQST-KEY-USER.                        00030200
030300     MOVE RQ-BOOK-ID TO WS-RQST-KEY-BOOK.                        00030300
030400                                                                 00030400
030500     PERFORM 630-LOOKUP-USER.                                    00030500
030600     PERFORM 620-LOOKUP-BOOK.                                    00030600
030700                                                                 00030700
030800     IF WS-USER-FOUND NOT = 'Y'                                  00030800
030900         MOVE 'USER NOT FOUND' TO WS-REJECT-REASON               00030900
031000         PERFORM 299-REJECT-REQUEST                              00031000
031100     ELSE                                                        00031100
031200       IF WS-BOOK-FOUND NOT = 'Y'                                00031200
031300           MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON             00031300
031400           PERFORM 299-REJECT-REQUEST                            00031400
031500       ELSE                                                      00031500
031600         IF WS-BT-AVAIL-QTY(WS-BT-IDX) = ZERO                    00031600
031700             MOVE 'NO COPIES AVAILABLE' TO WS-REJECT-REASON      00031700
031800             PERFORM 299-REJECT-REQUEST                          00031800
031900         ELSE                                                    00031900
032000             PERFORM 200-CREATE-RESERVATION                      00032000
032100         END-IF                                                  00032100
032200       END-IF                                                    00032200
032300     END-IF.                                                     00032300
032400                                                                 00032400
032500     IF WS-RQST-OK = 'Y'                                         00032500
032600         PERFORM 830-REPORT-REQUEST-PROCESSED                    00032600
032700     END-IF.                                                     00032700
032800                                                                 00032800
032900     PERFORM 710-READ-RQST-FILE.                                 00032900
033000                                                                 00033000
033100 200-CREATE-RESERVATION.                                         00033100
033200*        R -- ACCEPTED REQUEST GETS THE NEXT RESV-ID, AN         00033200
033300*        EXPECTED-RETURN DATE FROM RESVDATE, A TOTAL FEE FROM    00033300
033400*        RESVFEE (RULE R1), AND THE BOOK'S AVAIL-QTY IN THE      00033400
033500*        TABLE IS DECREMENTED BY ONE.                            00033500
033600     ADD +1 TO WS-NEXT-RESV-ID.                                  00033600
033700     MOVE WS-NEXT-RESV-ID TO WS-RESV-ID-ZONED.                   00033700
033800                                                                 00033800
033900     MOVE SPACES         TO RS-REC.                              00033900
034000     MOVE WS-RESV-ID-ZONED TO RS-ID.                             00034000
034100     MOVE RQ-USER-ID      TO RS-USER-ID.                         00034100
034200     MOVE WS-UT-NAME(WS-UT-IDX) TO RS-USER-NAME.                 00034200
034300     MOVE RQ-BOOK-ID      TO RS-BOOK-ID.                         00034300
034400     MOVE WS-BT-TITLE(WS-BT-IDX) TO RS-BOOK-TITLE.               00034400
034500     MOVE RQ-RENTAL-DAYS  TO RS-RENTAL-DAYS.                     00034500
034600     MOVE RQ-START-DATE   TO RS-START-DATE.                      00034600
034700                                                                 00034700
034750     MOVE RQ-RENTAL-DAYS TO WS-DAYS-AS-OFFSET.                   00034750
034800     CALL 'RESVDATE' USING WS-RESVDATE-FUNC, RQ-START-DATE,      00034800
034900                     WS-DAYS-AS-OFFSET, WS-EXPECTED-RETURN.      00034900
035000     MOVE WS-EXPECTED-RETURN TO RS-EXPECTED-RETURN.              00035000
035100     MOVE ZEROS           TO RS-ACTUAL-RETURN.                   00035100
035200                                                                 00035200
035300     MOVE WS-BT-PRICE(WS-BT-IDX) TO RS-DAILY-RATE.               00035300
035350     MOVE RQ-RENTAL-DAYS TO WS-DAYS-AS-QTY.                       00035350
035400     CALL 'RESVFEE' USING WS-RESVFEE-FUNC, RS-DAILY-RATE,        00035400
035500                           WS-DAYS-AS-QTY, WS-CALC-FEE.           00035500
035600     MOVE WS-CALC-FEE     TO RS-TOTAL-FEE.                        00035600
035700     MOVE ZEROS           TO RS-LATE-FEE.                         00035700
035800     SET RS-IS-ACTIVE     TO TRUE.                                00035800
035900                                                                 00035900
036000     WRITE RS-REC.                                               00036000
036100     EVALUATE WS-RESVOUT-STATUS                                  00036100
036200        WHEN '00'                                                00036200
036300            CONTINUE                                             00036300
036400        WHEN OTHER                                               00036400
036500            MOVE 'RESERVATION MASTER WRITE ERROR. RC: '          00036500
036600                        TO ERR-MSG-DATA1                         00036600
036700            MOVE WS-RESVOUT-STATUS TO ERR-MSG-DATA2              00036700
036800            PERFORM 299-REJECT-REQUEST                           00036800
036900     END-EVALUATE.                                               00036900
037000                                                                 00037000
037100     SUBTRACT 1 FROM WS-BT-AVAIL-QTY(WS-BT-IDX).                 00037100
037200     ADD WS-CALC-FEE TO WS-FEES-BILLED.                          00037200
037300     ADD +1 TO NUM-RQST-ACCEPTED.                                00037300
037400                                                                 00037400
037500 299-REJECT-REQUEST.                                             00037500
037600     ADD +1 TO NUM-RQST-ERRORS.                                  00037600
037700     ADD +1 TO NUM-RQST-REJECTED.                                00037700
037800     MOVE 'N' TO WS-RQST-OK.                                     00037800
037900     MOVE WS-REJECT-REASON TO ERR-MSG-DATA1.                     00037900
038000     WRITE REPORT-RECORD FROM ERR-MSG-BAD-RQST AFTER 1.          00038000
038100                                                                 00038100
038200 600-LOAD-BOOK-TABLE.                                            00038200
038300     PERFORM 605-READ-BOOK-FILE.                                 00038300
038400     PERFORM 607-ADD-BOOK-TO-TABLE                               00038400
038450             UNTIL WS-BOOK-STATUS = '10'.                        00038450
038500                                                                 00038500
038600 605-READ-BOOK-FILE.                                             00038600
038700     READ BOOK-FILE                                              00038700
038800       AT END MOVE '10' TO WS-BOOK-STATUS.                       00038800
038900                                                                 00038900
039000 607-ADD-BOOK-TO-TABLE.                                          00039000
039100     ADD +1 TO WS-BOOK-COUNT.                                    00039100
039150     MOVE BK-EXTERNAL-ID TO WS-BT-EXTERNAL-ID(WS-BOOK-COUNT).    00039150
039200     MOVE BK-TITLE       TO WS-BT-TITLE(WS-BOOK-COUNT).          00039200
039250     MOVE BK-AUTHOR      TO WS-BT-AUTHOR(WS-BOOK-COUNT).         00039250
039300     MOVE BK-PRICE       TO WS-BT-PRICE(WS-BOOK-COUNT).          00039300
039350     MOVE BK-STOCK-QTY   TO WS-BT-STOCK-QTY(WS-BOOK-COUNT).      00039350
039400     MOVE BK-AVAIL-QTY   TO WS-BT-AVAIL-QTY(WS-BOOK-COUNT).      00039400
039450     PERFORM 605-READ-BOOK-FILE.                                 00039450
039500                                                                 00039500
039600 610-LOAD-USER-TABLE.                                            00039600
039700     PERFORM 615-READ-USER-FILE.                                 00039700
039800     PERFORM 617-ADD-USER-TO-TABLE                               00039800
039850             UNTIL WS-USER-STATUS = '10'.                        00039850
039900                                                                 00039900
040000 615-READ-USER-FILE.                                             00040000
040050     READ USER-FILE                                              00040050
040100       AT END MOVE '10' TO WS-USER-STATUS.                       00040100
040150                                                                 00040150
040200 617-ADD-USER-TO-TABLE.                                          00040200
040250     ADD +1 TO WS-USER-COUNT.                                    00040250
040300     MOVE USR-ID    TO WS-UT-ID(WS-USER-COUNT).                  00040300
040350     MOVE USR-NAME  TO WS-UT-NAME(WS-USER-COUNT).                00040350
040400     MOVE USR-EMAIL TO WS-UT-EMAIL(WS-USER-COUNT).               00040400
040450     PERFORM 615-READ-USER-FILE.                                 00040450
040800                                                                 00040800
041300 620-LOOKUP-BOOK.                                                00041300
041400     MOVE 'N' TO WS-BOOK-FOUND.                                  00041400
041500     SET WS-BT-IDX TO 1.                                         00041500
041600     IF WS-BOOK-COUNT > ZERO                                     00041600
041700         SEARCH ALL WS-BOOK-ENTRY                                00041700
041800             WHEN WS-BT-EXTERNAL-ID(WS-BT-IDX) = RQ-BOOK-ID      00041800
041900                 MOVE 'Y' TO WS-BOOK-FOUND                       00041900
042000         END-SEARCH                                              00042000
042100     END-IF.                                                     00042100
042200                                                                 00042200
042300 630-LOOKUP-USER.                                                00042300
042400     MOVE 'N' TO WS-USER-FOUND.                                  00042400
042500     SET WS-UT-IDX TO 1.                                         00042500
042600     IF WS-USER-COUNT > ZERO                                     00042600
042700         SEARCH ALL WS-USER-ENTRY                                00042700
042800             WHEN WS-UT-ID(WS-UT-IDX) = RQ-USER-ID               00042800
042900                 MOVE 'Y' TO WS-USER-FOUND                       00042900
043000         END-SEARCH                                              00043000
043100     END-IF.                                                     00043100
043200                                                                 00043200
043300 700-OPEN-FILES.                                                 00043300
043400     OPEN INPUT   RQST-FILE                                      00043400
043500                  BOOK-FILE                                      00043500
043600                  USER-FILE                                      00043600
043700          OUTPUT  BOOK-FILE-OUT                                  00043700
043800                  RESV-FILE-OUT                                  00043800
043900                  REPORT-FILE.                                   00043900
044000     IF WS-BOOK-STATUS NOT = '00'                                00044000
044100       DISPLAY 'ERROR OPENING BOOK INPUT FILE. RC:'              00044100
044200               WS-BOOK-STATUS                                    00044200
044300       DISPLAY 'Terminating Program due to File Error'           00044300
044400       MOVE 16 TO RETURN-CODE                                    00044400
044500       MOVE 'Y' TO WS-RQST-EOF                                   00044500
044600     END-IF.                                                     00044600
044700     IF WS-USER-STATUS NOT = '00'                                00044700
044800       DISPLAY 'ERROR OPENING USER INPUT FILE. RC:'              00044800
044900               WS-USER-STATUS                                    00044900
045000       DISPLAY 'Terminating Program due to File Error'           00045000
045100       MOVE 16 TO RETURN-CODE                                    00045100
045200       MOVE 'Y' TO WS-RQST-EOF                                   00045200
045300     END-IF.                                                     00045300
045400     IF WS-RQST-STATUS NOT = '00'                                00045400
045500       DISPLAY 'ERROR OPENING REQUEST FILE. RC:' WS-RQST-STATUS  00045500
045600       DISPLAY 'Terminating Program due to File Error'           00045600
045700       MOVE 16 TO RETURN-CODE                                    00045700
045800       MOVE 'Y' TO WS-RQST-EOF                                   00045800
045900     END-IF.                                                     00045900
046000                                                                 00046000
046100 710-READ-RQST-FILE.                                             00046100
046200     READ RQST-FILE                                              00046200
046300       AT END MOVE 'Y' TO WS-RQST-EOF.                           00046300
046400     EVALUATE WS-RQST-STATUS                                     00046400
046500        WHEN '00'                                                00046500
046600             CONTINUE                                            00046600
046700        WHEN '10'                                                00046700
046800             MOVE 'Y' TO WS-RQST-EOF                             00046800
046900        WHEN OTHER                                               00046900
047000            MOVE 'Error on request file read.  Code:'            00047000
047100                        TO ERR-MSG-DATA1                         00047100
047200            MOVE WS-RQST-STATUS TO ERR-MSG-DATA2                 00047200
047300            MOVE 'Y' TO WS-RQST-EOF                              00047300
047400     END-EVALUATE.                                               00047400
047500                                                                 00047500
047600 790-CLOSE-FILES.                                                00047600
047700     CLOSE RQST-FILE.                                            00047700
047800     CLOSE BOOK-FILE.                                            00047800
047900     CLOSE USER-FILE.                                            00047900
048000     CLOSE BOOK-FILE-OUT.                                        00048000
048100     CLOSE RESV-FILE-OUT.                                        00048100
048200     CLOSE REPORT-FILE.                                          00048200
048300                                                                 00048300
048400 800-INIT-REPORT.                                                00048400
048500     MOVE CURRENT-YEAR   TO RPT-YY.                              00048500
048600     MOVE CURRENT-MONTH  TO RPT-MM.                              00048600
048700     MOVE CURRENT-DAY    TO RPT-DD.                              00048700
048800     MOVE CURRENT-HOUR   TO RPT-HH.                              00048800
048900     MOVE CURRENT-MINUTE TO RPT-MIN.                             00048900
049000     MOVE CURRENT-SECOND TO RPT-SS.                              00049000
049100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00049100
049200                                                                 00049200
049300 830-REPORT-REQUEST-PROCESSED.                                   00049300
049400     MOVE RS-ID      TO RPT-RQST-RESV-ID.                        00049400
049500     MOVE RS-USER-ID TO RPT-RQST-USER-ID.                        00049500
049600     MOVE RS-BOOK-ID TO RPT-RQST-BOOK-ID.                        00049600
049700     MOVE RS-TOTAL-FEE TO RPT-RQST-FEE.                          00049700
049800     WRITE REPORT-RECORD FROM RPT-RQST-DETAIL1.                  00049800
049900                                                                 00049900
050000 850-REPORT-REQUEST-STATS.                                       00050000
050100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.            00050100
050200     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.            00050200
050300     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.            00050300
050400     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.            00050400
050500                                                                 00050500
050600     MOVE 'REQUEST   '         TO RPT-TRAN.                      00050600
050700     MOVE NUM-RQST-RECS        TO RPT-NUM-TRANS.                 00050700
050800     MOVE NUM-RQST-ACCEPTED    TO RPT-NUM-TRAN-PROC.             00050800
050900     MOVE NUM-RQST-REJECTED    TO RPT-NUM-TRAN-ERR.              00050900
051000     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                00051000
051100                                                                 00051100
051200     MOVE WS-FEES-BILLED TO RPT-FEES-AMT.                        00051200
051300     WRITE REPORT-RECORD FROM RPT-FEES-TOTAL AFTER 2.            00051300
051400                                                                 00051400
051500 870-REWRITE-BOOK-FILE.                                          00051500
051600     MOVE +1 TO I.                                               00051600
051650     PERFORM 875-WRITE-ONE-BOOK-OUT                              00051650
051680             UNTIL I > WS-BOOK-COUNT.                             00051680
051700                                                                 00051700
051750 875-WRITE-ONE-BOOK-OUT.                                         00051750
051800     MOVE SPACES               TO BKO-REC.                       00051800
051850     MOVE WS-BT-EXTERNAL-ID(I) TO BKO-EXTERNAL-ID.                00051850
051900     MOVE WS-BT-TITLE(I)       TO BKO-TITLE.                      00051900
051950     MOVE WS-BT-AUTHOR(I)      TO BKO-AUTHOR.                     00051950
052000     MOVE WS-BT-PRICE(I)       TO BKO-PRICE.                      00052000
052050     MOVE WS-BT-STOCK-QTY(I)   TO BKO-STOCK-QTY.                  00052050
052100     MOVE WS-BT-AVAIL-QTY(I)   TO BKO-AVAIL-QTY.                  00052100
052150     WRITE BKO-REC.                                               00052150
052200     ADD +1 TO I.                                                 00052200
