000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE LIBRARY SYSTEMS GROUP    *00000200
000300* ALL RIGHTS RESERVED                                          *00000300
000400****************************************************************00000400
000500* PROGRAM:  RESVRET                                             00000500
000600*                                                               00000600
000700* AUTHOR :  R. HAUSER                                           00000700
000800*                                                               00000800
000900* READS A SEQUENTIAL RETURN-TRANSACTION FILE AND APPLIES EACH   00000900
001000* RETURN AGAINST THE RESERVATION MASTER PRODUCED BY RESVADD,    00001000
001100* THEN AGAINST THE BOOK MASTER TO GIVE BACK THE COPY.           00001100
001200*                                                               00001200
001300* LIKE RESVADD, RETURNS ARRIVE IN ARRIVAL ORDER, NOT SORTED BY  00001300
001400* RESERVATION ID, SO BOTH MASTERS ARE LOADED INTO TABLES AT     00001400
001500* STARTUP AND RESOLVED WITH SEARCH ALL.                         00001500
001600*                                                               00001600
001700* A RETURN IS REJECTED IF THE RESERVATION IS NOT ON FILE, THE   00001700
001800* RESERVATION IS NOT CURRENTLY ACTIVE, OR THE RETURN DATE IS    00001800
001900* EARLIER THAN THE RENTAL START DATE.  AN ACCEPTED RETURN GETS  00001900
002000* ITS ACTUAL-RETURN DATE SET; IF THE RETURN IS LATE, DAYS-LATE  00002000
002100* COMES FROM RESVDATE AND THE LATE FEE FROM RESVFEE (RULE R2)   00002100
002200* IS ADDED TO THE TOTAL FEE AND STATUS GOES TO OVERDUE; ON TIME 00002200
002300* RETURNS GO TO RETURNED WITH NO LATE FEE.  EITHER WAY THE      00002300
002400* BOOK'S AVAILABLE QUANTITY IN THE TABLE GOES UP BY ONE.        00002400
002500*                                                               00002500
002600* BOTH TABLES ARE STREAMED BACK OUT IN FULL AT END OF RUN, TO   00002600
002700* RESVMSTO AND BOOKSOUT -- JCL PROMOTES BOTH BEFORE THE NEXT    00002700
002800* RUN, THE SAME PROMOTE-IN-PLACE IDIOM RESVADD USES FOR BOOKS.  00002800
002900****************************************************************00002900
003000*     AMENDMENT HISTORY                                        *00003000
003100*                                                               *00003100
003200* 2014-05-20  RAH  0002  ORIGINAL - CIRC-REWRITE PROJECT, BUILT 00003200
003300*                        FROM THE OLD SAM1 UPDATE SKELETON      00003300
003400* 2017-06-22  RAH  0002  LATE-FEE ARITHMETIC PULLED OUT TO THE  00003400
003500*                        NEW RESVFEE SUBROUTINE (SEE RESVFEE)   00003500
003600* 1998-11-02  DKP  Y2K   REVIEWED FOR Y2K -- ALL DATE FIELDS    00003600
003700*                        ARE FULL 8-DIGIT YYYYMMDD, CALENDAR    00003700
003800*                        MATH DONE BY RESVDATE, NO CHANGE       00003800
003900*                        REQUIRED HERE                          00003900
004000* 2021-11-02  DKP  0051  CARRIED RESV-LATE-FEE THROUGH TO THE   00004000
004100*                        REWRITTEN MASTER, REQ #51190           00004100
004200****************************************************************00004200
004300                                                                00004300
004400 IDENTIFICATION DIVISION.                                       00004400
004500 PROGRAM-ID. RESVRET.                                           00004500
004600 AUTHOR. R. HAUSER.                                             00004600
004700 INSTALLATION. LIBRARY SYSTEMS GROUP.                           00004700
004800 DATE-WRITTEN. 05/20/87.                                        00004800
004900 DATE-COMPILED.                                                 00004900
005000 SECURITY. NON-CONFIDENTIAL.                                    00005000
005100*                                                                00005100
005200 ENVIRONMENT DIVISION.                                          00005200
005300 CONFIGURATION SECTION.                                         00005300
005400 SOURCE-COMPUTER. IBM-370.                                      00005400
005500 OBJECT-COMPUTER. IBM-370.                                      00005500
005600 SPECIAL-NAMES.                                                 00005600
005700     C01 IS TOP-OF-FORM.                                        00005700
005800 INPUT-OUTPUT SECTION.                                          00005800
005900 FILE-CONTROL.                                                  00005900
006000                                                                00006000
006100     SELECT RESV-FILE      ASSIGN TO RESVMAST                   00006100
006200         ACCESS IS SEQUENTIAL                                   00006200
006300         FILE STATUS  IS  WS-RESV-STATUS.                       00006300
006400                                                                00006400
006500     SELECT RESV-FILE-OUT  ASSIGN TO RESVMSTO                   00006500
006600         ACCESS IS SEQUENTIAL                                   00006600
006700         FILE STATUS  IS  WS-RESVOUT-STATUS.                    00006700
006800                                                                00006800
006900     SELECT BOOK-FILE      ASSIGN TO BOOKS                      00006900
007000         ACCESS IS SEQUENTIAL                                   00007000
007100         FILE STATUS  IS  WS-BOOK-STATUS.                       00007100
007200                                                                00007200
007300     SELECT BOOK-FILE-OUT  ASSIGN TO BOOKSOUT                   00007300
007400         ACCESS IS SEQUENTIAL                                   00007400
007500         FILE STATUS  IS  WS-BOOKOUT-STATUS.                    00007500
007600                                                                00007600
007700     SELECT RTRN-FILE      ASSIGN TO RETURNS                    00007700
007800         ACCESS IS SEQUENTIAL                                   00007800
007900         FILE STATUS  IS  WS-RTRN-STATUS.                       00007900
008000                                                                00008000
008100     SELECT REPORT-FILE    ASSIGN TO RPTFILE                    00008100
008200         FILE STATUS  IS  WS-REPORT-STATUS.                     00008200
008300                                                                00008300
008400****************************************************************00008400
008500 DATA DIVISION.                                                 00008500
008600 FILE SECTION.                                                  00008600
008700                                                                00008700
008800 FD  RESV-FILE                                                  00008800
008900     RECORDING MODE IS F.                                       00008900
009000 COPY RESVREC REPLACING ==:TAG:== BY ==RS==.                    00009000
009100                                                                00009100
009200 FD  RESV-FILE-OUT                                              00009200
009300     RECORDING MODE IS F.                                       00009300
009400 COPY RESVREC REPLACING ==:TAG:== BY ==RSO==.                   00009400
009500                                                                00009500
009600 FD  BOOK-FILE                                                  00009600
009700     RECORDING MODE IS F.                                       00009700
009800 COPY BOOKREC REPLACING ==:TAG:== BY ==BK==.                    00009800
009900                                                                00009900
010000 FD  BOOK-FILE-OUT                                              00010000
010100     RECORDING MODE IS F.                                       00010100
010200 COPY BOOKREC REPLACING ==:TAG:== BY ==BKO==.                   00010200
010300                                                                00010300
010400 FD  RTRN-FILE                                                  00010400
010500     RECORDING MODE IS F.                                       00010500
010600 COPY RTRNREC REPLACING ==:TAG:== BY ==RT==.                    00010600
010700                                                                00010700
010800 FD  REPORT-FILE                                                00010800
010900     RECORDING MODE IS F.                                       00010900
011000 01  REPORT-RECORD              PIC X(132).                     00011000
011100                                                                00011100
011200****************************************************************00011200
011300 WORKING-STORAGE SECTION.                                       00011300
011400****************************************************************00011400
011500*                                                                00011500
011600 01  SYSTEM-DATE-AND-TIME.                                      00011600
011700     05  CURRENT-DATE.                                          00011700
011800         10  CURRENT-YEAR            PIC 9(2).                  00011800
011900         10  CURRENT-MONTH           PIC 9(2).                  00011900
012000         10  CURRENT-DAY             PIC 9(2).                  00012000
012100     05  CURRENT-TIME.                                          00012100
012200         10  CURRENT-HOUR            PIC 9(2).                  00012200
012300         10  CURRENT-MINUTE          PIC 9(2).                  00012300
012400         10  CURRENT-SECOND          PIC 9(2).                  00012400
012500         10  CURRENT-HNDSEC          PIC 9(2).                  00012500
012600*                                                                00012600
012700 01  WS-FIELDS.                                                 00012700
012800     05  WS-RESV-STATUS          PIC X(2)  VALUE SPACES.        00012800
012900     05  WS-RESVOUT-STATUS       PIC X(2)  VALUE SPACES.        00012900
013000     05  WS-BOOK-STATUS          PIC X(2)  VALUE SPACES.        00013000
013100     05  WS-BOOKOUT-STATUS       PIC X(2)  VALUE SPACES.        00013100
013200     05  WS-RTRN-STATUS          PIC X(2)  VALUE SPACES.        00013200
013300     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.        00013300
013400     05  WS-RTRN-EOF             PIC X     VALUE 'N'.           00013400
013500     05  WS-RTRN-OK              PIC X     VALUE 'N'.           00013500
013600     05  WS-RESV-FOUND           PIC X     VALUE 'N'.           00013600
013700     05  WS-BOOK-FOUND           PIC X     VALUE 'N'.           00013700
013800     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.        00013800
013900     05  WS-RESVDATE-FUNC        PIC X(1)  VALUE '2'.           00013900
014000     05  WS-RESVFEE-FUNC         PIC X(1)  VALUE '2'.           00014000
014100*                                                                00014100
014200 01  WORK-VARIABLES.                                            00014200
014300     05  I                       PIC S9(9)  COMP-3  VALUE +0.   00014300
014400     05  WS-DAYS-LATE            PIC S9(8)          VALUE +0.   00014400
014500     05  WS-CALC-FEE             PIC S9(7)V99       VALUE +0.   00014500
014600     05  WS-DAYS-LATE-AS-QTY     PIC S9(3)          VALUE +0.   00014600
014650     05  WS-RETURN-DATE-SIGNED   PIC S9(8)          VALUE +0.   00014650
014660     05  WS-LATE-FEE-UNSGD       PIC 9(7)V99        VALUE ZERO. 00014660
014670*                                                                00014670
014680*    UNSIGNED/SIGNED OVERLAY OF THE LATE-FEE ACCUMULATOR --      00014680
014690*    OPS PULLS THIS ONE WHEN A FEE COMES BACK NEGATIVE AND       00014690
014691*    WANTS TO SEE THE RAW DIGITS WITHOUT THE SIGN NIBBLE.        00014691
014692*                                                                00014692
014693 01  WS-LATE-FEE-OVERLAY REDEFINES WS-LATE-FEE-UNSGD.           00014693
014694     05  WS-LFO-DOLLARS          PIC 9(7).                       00014694
014695     05  WS-LFO-CENTS            PIC 9(2).                       00014695
014700*                                                                00014700
014800 01  REPORT-TOTALS.                                             00014800
014900     05  NUM-RTRN-RECS           PIC S9(9)  COMP-3  VALUE +0.   00014900
015000     05  NUM-RTRN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.   00015000
015100     05  NUM-RTRN-ONTIME         PIC S9(9)  COMP-3  VALUE +0.   00015100
015200     05  NUM-RTRN-OVERDUE        PIC S9(9)  COMP-3  VALUE +0.   00015200
015300     05  NUM-RTRN-REJECTED       PIC S9(9)  COMP-3  VALUE +0.   00015300
015400     05  WS-LATE-FEES-BILLED     PIC S9(9)V99 COMP-3 VALUE +0.  00015400
015500*                                                                00015500
015600* RESERVATION TABLE -- LOADED ASCENDING BY RESV-ID SO SEARCH     00015600
015700* ALL CAN BINARY SEARCH IT.  STATUS, ACTUAL-RETURN, TOTAL-FEE    00015700
015800* AND LATE-FEE ARE UPDATED IN PLACE AND THE WHOLE TABLE IS       00015800
015900* STREAMED BACK OUT TO RESVMSTO AT END OF RUN.                   00015900
016000*                                                                00016000
016100 01  WS-RESV-MAX-OCCURS          PIC S9(5) COMP  VALUE +20000.  00016100
016200 01  WS-RESV-COUNT               PIC S9(5) COMP  VALUE +0.      00016200
016300 01  WS-RESV-TABLE.                                             00016300
016400     05  WS-RT-ENTRY OCCURS 1 TO 20000 TIMES                    00016400
016500             DEPENDING ON WS-RESV-COUNT                         00016500
016600             ASCENDING KEY IS WS-RT-ID                          00016600
016700             INDEXED BY WS-RT-IDX.                              00016700
016800         10  WS-RT-ID            PIC 9(9).                      00016800
016900         10  WS-RT-USER-ID       PIC 9(9).                      00016900
017000         10  WS-RT-USER-NAME     PIC X(30).                     00017000
017100         10  WS-RT-BOOK-ID       PIC 9(9).                      00017100
017200         10  WS-RT-BOOK-TITLE    PIC X(40).                     00017200
017300         10  WS-RT-RENTAL-DAYS   PIC 9(3).                      00017300
017400         10  WS-RT-START-DATE    PIC 9(8).                      00017400
017500         10  WS-RT-EXPECTED-RTN  PIC 9(8).                      00017500
017600         10  WS-RT-ACTUAL-RTN    PIC 9(8).                      00017600
017700         10  WS-RT-DAILY-RATE    PIC S9(7)V99.                  00017700
017800         10  WS-RT-TOTAL-FEE     PIC S9(7)V99.                  00017800
017900         10  WS-RT-LATE-FEE      PIC S9(7)V99.                  00017900
018000         10  WS-RT-STATUS        PIC X(1).                      00018000
018100             88  WS-RT-IS-ACTIVE VALUE 'A'.                     00018100
018200             88  WS-RT-IS-RETURN VALUE 'R'.                     00018200
018300             88  WS-RT-IS-OVERDU VALUE 'O'.                     00018300
018400*                                                                00018400
018500* BOOK TABLE -- SAME LAYOUT AND RATIONALE AS RESVADD'S COPY.     00018500
018600* AVAIL-QTY IS INCREMENTED HERE ON EVERY ACCEPTED RETURN.        00018600
018700*                                                                00018700
018800 01  WS-BOOK-MAX-OCCURS          PIC S9(4) COMP  VALUE +2000.   00018800
018900 01  WS-BOOK-COUNT               PIC S9(4) COMP  VALUE +0.      00018900
019000 01  WS-BOOK-TABLE.                                             00019000
019100     05  WS-BT-ENTRY OCCURS 1 TO 2000 TIMES                     00019100
019200             DEPENDING ON WS-BOOK-COUNT                         00019200
019300             ASCENDING KEY IS WS-BT-EXTERNAL-ID                 00019300
019400             INDEXED BY WS-BT-IDX.                              00019400
019500         10  WS-BT-EXTERNAL-ID   PIC 9(9).                      00019500
019600         10  WS-BT-TITLE         PIC X(40).                     00019600
019700         10  WS-BT-AUTHOR        PIC X(30).                     00019700
019800         10  WS-BT-PRICE         PIC S9(7)V99.                  00019800
019900         10  WS-BT-STOCK-QTY     PIC 9(5).                      00019900
020000         10  WS-BT-AVAIL-QTY     PIC 9(5).                      00020000
020100*                                                                00020100
020200* DIAGNOSTIC VIEW OF THE RESERVATION KEY CURRENTLY BEING         00020200
020300* APPLIED -- SAME HABIT AS THE OLD SAM1 CUST-KEY-DIAG FIELD.     00020300
020400*                                                                00020400
020500 01  WS-RTRN-ID-ZONED            PIC 9(9).                      00020500
020600 01  WS-RTRN-ID-PACKED REDEFINES WS-RTRN-ID-ZONED               00020600
020700                                 PIC S9(9) COMP-3.               00020700
020710*                                                                00020710
020720* BROKEN-OUT VIEW OF THE RETURN DATE BEING POSTED SO A DUMP       00020720
020730* SHOWS YEAR/MONTH/DAY SEPARATELY WHEN OPS SUSPECTS A BAD DATE.   00020730
020740*                                                                00020740
020750 01  WS-RETURN-DATE-DIAG         PIC 9(8)   VALUE ZERO.          00020750
020760 01  WS-RETURN-DATE-BRK REDEFINES WS-RETURN-DATE-DIAG.           00020760
020770     05  WS-RTD-YYYY             PIC 9(4).                       00020770
020780     05  WS-RTD-MM               PIC 9(2).                       00020780
020790     05  WS-RTD-DD               PIC 9(2).                       00020790
020800*                                                                00020800
021000*        *******************                                    00021000
021100*            report lines                                       00021100
021200*        *******************                                    00021200
021300 01  ERR-MSG-BAD-RTRN.                                          00021300
021400     05  FILLER PIC X(31)                                       00021400
021500                  VALUE 'Return rejected.              '.       00021500
021600     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.    00021600
021700     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.    00021700
021800 01  RPT-HEADER1.                                                00021800
021900     05  FILLER                     PIC X(40)                   00021900
022000               VALUE 'BOOK RETURN RUN REPORT             DATE: '.00022000
022100     05  RPT-MM                     PIC 99.                     00022100
022200     05  FILLER                     PIC X     VALUE '/'.        00022200
022300     05  RPT-DD                     PIC 99.                     00022300
022400     05  FILLER                     PIC X     VALUE '/'.        00022400
022500     05  RPT-YY                     PIC 99.                     00022500
022600     05  FILLER                     PIC X(20)                   00022600
022700                    VALUE ' (mm/dd/yy)   TIME: '.                00022700
022800     05  RPT-HH                     PIC 99.                     00022800
022900     05  FILLER                     PIC X     VALUE ':'.        00022900
023000     05  RPT-MIN                    PIC 99.                     00023000
023100     05  FILLER                     PIC X     VALUE ':'.        00023100
023200     05  RPT-SS                     PIC 99.                     00023200
023300     05  FILLER                     PIC X(55) VALUE SPACES.     00023300
023400 01  RPT-RTRN-DETAIL1.                                          00023400
023500     05  RPT-RTRN-MSG1      PIC X(31)                            00023500
023600                  VALUE '       Return processed:      '.        00023600
023700     05  RPT-RTRN-RESV-ID           PIC ZZZZZZZZ9.               00023700
023800     05  FILLER                     PIC X(2)   VALUE SPACES.    00023800
023900     05  RPT-RTRN-STATUS            PIC X(1).                   00023900
024000     05  FILLER                     PIC X(2)   VALUE SPACES.    00024000
024100     05  RPT-RTRN-LATE-FEE          PIC ZZZ,ZZ9.99-.             00024100
024200     05  FILLER                     PIC X(2)   VALUE SPACES.    00024200
024300     05  RPT-RTRN-TOTAL-FEE         PIC ZZZ,ZZ9.99-.             00024300
024400     05  FILLER                     PIC X(58)  VALUE SPACES.    00024400
024500 01  RPT-STATS-HDR1.                                             00024500
024600     05  FILLER PIC X(26) VALUE 'Return Totals:            '.   00024600
024700     05  FILLER PIC X(106) VALUE SPACES.                        00024700
024800 01  RPT-STATS-HDR2.                                             00024800
024900     05  FILLER PIC X(26) VALUE 'Return         Number of '.    00024900
025000     05  FILLER PIC X(28) VALUE '       Number        Number'.  00025000
025100     05  FILLER PIC X(78) VALUE SPACES.                         00025100
025200 01  RPT-STATS-HDR3.                                             00025200
025300     05  FILLER PIC X(26) VALUE 'Type           Returns     '.  00025300
025400     05  FILLER PIC X(28) VALUE '   Processed        Rejected'. 00025400
025500     05  FILLER PIC X(78) VALUE SPACES.                         00025500
025600 01  RPT-STATS-HDR4.                                             00025600
025700     05  FILLER PIC X(26) VALUE '-----------   ------------'.   00025700
025800     05  FILLER PIC X(28) VALUE '   -----------   -----------'. 00025800
025900     05  FILLER PIC X(78) VALUE SPACES.                         00025900
026000 01  RPT-STATS-DETAIL.                                           00026000
026100     05  RPT-TRAN            PIC X(10).                         00026100
026200     05  FILLER              PIC X(4)     VALUE SPACES.         00026200
026300     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                   00026300
026400     05  FILLER              PIC X(3)     VALUE SPACES.         00026400
026500     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                   00026500
026600     05  FILLER              PIC X(3)     VALUE SPACES.         00026600
026700     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                   00026700
026800     05  FILLER              PIC X(79)   VALUE SPACES.          00026800
026900 01  RPT-FEES-TOTAL.                                             00026900
027000     05  FILLER PIC X(26) VALUE 'Total late fees billed:   '.   00027000
027100     05  RPT-FEES-AMT        PIC ZZZ,ZZ9.99-.                   00027100
027200     05  FILLER PIC X(94) VALUE SPACES.                         00027200
027300                                                                00027300
027400****************************************************************00027400
027500 PROCEDURE DIVISION.                                             00027500
027600****************************************************************00027600
027700                                                                00027700
027800 000-MAIN.                                                       00027800
027900     ACCEPT CURRENT-DATE FROM DATE.                              00027900
028000     ACCEPT CURRENT-TIME FROM TIME.                              00028000
028100     DISPLAY 'RESVRET STARTED DATE = ' CURRENT-MONTH '/'         00028100
028200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00028200
028300                                                                 00028300
028400     PERFORM 700-OPEN-FILES.                                     00028400
028500     PERFORM 800-INIT-REPORT.                                    00028500
028600     PERFORM 600-LOAD-RESV-TABLE.                                00028600
028700     PERFORM 610-LOAD-BOOK-TABLE.                                00028700
028800                                                                 00028800
028900     PERFORM 710-READ-RTRN-FILE.                                 00028900
029000     PERFORM 100-PROCESS-RETURNS                                 00029000
029100             UNTIL WS-RTRN-EOF = 'Y'.                            00029100
029200                                                                 00029200
029300     PERFORM 870-REWRITE-RESV-FILE.                              00029300
029400     PERFORM 880-REWRITE-BOOK-FILE.                              00029400
029500     PERFORM 850-REPORT-RETURN-STATS.                            00029500
029600     PERFORM 790-CLOSE-FILES.                                    00029600
029700                                                                 00029700
029800     GOBACK.                                                     00029800
029900                                                                 00029900
030000 100-PROCESS-RETURNS.                                            00030000
030100     COMPUTE NUM-RTRN-RECS = NUM-RTRN-RECS + 1.                  00030100
030200     MOVE 'Y' TO WS-RTRN-OK.                                     00030200
030300     MOVE RT-RESV-ID TO WS-RTRN-ID-ZONED.                        00030300
030400                                                                 00030400
030500     PERFORM 620-LOOKUP-RESV.                                    00030500
030600                                                                 00030600
030700     IF WS-RESV-FOUND NOT = 'Y'                                  00030700
030800         MOVE 'RESERVATION NOT FOUND' TO WS-REJECT-REASON        00030800
030900         PERFORM 299-REJECT-RETURN                               00030900
031000     ELSE                                                        00031000
031100       IF NOT WS-RT-IS-ACTIVE(WS-RT-IDX)                         00031100
031200           MOVE 'RESERVATION NOT ACTIVE' TO WS-REJECT-REASON     00031200
031300           PERFORM 299-REJECT-RETURN                             00031300
031400       ELSE                                                      00031400
031500         IF RT-RETURN-DATE < WS-RT-START-DATE(WS-RT-IDX)         00031500
031600             MOVE 'RETURN BEFORE START DATE' TO WS-REJECT-REASON 00031600
031700             PERFORM 299-REJECT-RETURN                           00031700
031800         ELSE                                                    00031800
031900             PERFORM 200-APPLY-RETURN                            00031900
032000         END-IF                                                  00032000
032100       END-IF                                                    00032100
032200     END-IF.                                                     00032200
032300                                                                 00032300
032400     IF WS-RTRN-OK = 'Y'                                         00032400
032500         PERFORM 830-REPORT-RETURN-PROCESSED                     00032500
032600     END-IF.                                                     00032600
032700                                                                 00032700
032800     PERFORM 710-READ-RTRN-FILE.                                 00032800
032900                                                                 00032900
033000 200-APPLY-RETURN.                                               00033000
033100*        R -- ACTUAL-RETURN IS SET, AND IF THE RETURN IS LATE    00033100
033200*        DAYS-LATE COMES FROM RESVDATE AND THE LATE FEE FROM     00033200
033300*        RESVFEE (RULE R2) IS ADDED TO THE TOTAL FEE AND STATUS  00033300
033400*        GOES TO OVERDUE; OTHERWISE STATUS GOES TO RETURNED AND  00033400
033500*        THE LATE FEE STAYS ZERO.  EITHER WAY AVAIL-QTY ON THE   00033500
033600*        BOOK TABLE ENTRY IS INCREMENTED BY ONE.                 00033600
033700     MOVE RT-RETURN-DATE TO WS-RT-ACTUAL-RTN(WS-RT-IDX).         00033700
033800                                                                 00033800
033900     IF RT-RETURN-DATE > WS-RT-EXPECTED-RTN(WS-RT-IDX)           00033900
033950         MOVE RT-RETURN-DATE TO WS-RETURN-DATE-SIGNED            00033950
034000         CALL 'RESVDATE' USING WS-RESVDATE-FUNC,                 00034000
034100                 WS-RT-EXPECTED-RTN(WS-RT-IDX),                  00034100
034200                 WS-RETURN-DATE-SIGNED, WS-DAYS-LATE              00034200
034300         MOVE WS-DAYS-LATE TO WS-DAYS-LATE-AS-QTY                00034300
034400         CALL 'RESVFEE' USING WS-RESVFEE-FUNC,                   00034400
034500                 WS-RT-DAILY-RATE(WS-RT-IDX),                    00034500
034600                 WS-DAYS-LATE-AS-QTY, WS-CALC-FEE                00034600
034700         MOVE WS-CALC-FEE TO WS-RT-LATE-FEE(WS-RT-IDX)           00034700
034800         ADD WS-CALC-FEE TO WS-RT-TOTAL-FEE(WS-RT-IDX)           00034800
034900         SET WS-RT-IS-OVERDU(WS-RT-IDX) TO TRUE                  00034900
035000         ADD WS-CALC-FEE TO WS-LATE-FEES-BILLED                  00035000
035100         ADD +1 TO NUM-RTRN-OVERDUE                              00035100
035200     ELSE                                                        00035200
035300         SET WS-RT-IS-RETURN(WS-RT-IDX) TO TRUE                  00035300
035400         ADD +1 TO NUM-RTRN-ONTIME                               00035400
035500     END-IF.                                                     00035500
035600                                                                 00035600
035700     PERFORM 630-LOOKUP-BOOK.                                    00035700
035800     IF WS-BOOK-FOUND = 'Y'                                      00035800
035900         ADD 1 TO WS-BT-AVAIL-QTY(WS-BT-IDX)                     00035900
036000     END-IF.                                                     00036000
036100                                                                 00036100
036200 299-REJECT-RETURN.                                              00036200
036300     ADD +1 TO NUM-RTRN-ERRORS.                                  00036300
036400     ADD +1 TO NUM-RTRN-REJECTED.                                00036400
036500     MOVE 'N' TO WS-RTRN-OK.                                     00036500
036600     MOVE WS-REJECT-REASON TO ERR-MSG-DATA1.                     00036600
036700     WRITE REPORT-RECORD FROM ERR-MSG-BAD-RTRN AFTER 1.          00036700
036800                                                                 00036800
036900 600-LOAD-RESV-TABLE.                                            00036900
037000     PERFORM 605-READ-RESV-FILE.                                 00037000
037100     PERFORM 607-ADD-RESV-TO-TABLE                               00037100
037150             UNTIL WS-RESV-STATUS = '10'.                        00037150
037200                                                                 00037200
037250 605-READ-RESV-FILE.                                             00037250
037300     READ RESV-FILE                                              00037300
037350       AT END MOVE '10' TO WS-RESV-STATUS.                       00037350
037400                                                                 00037400
037450 607-ADD-RESV-TO-TABLE.                                          00037450
037500     ADD +1 TO WS-RESV-COUNT.                                    00037500
037550     MOVE RS-ID            TO WS-RT-ID(WS-RESV-COUNT).           00037550
037600     MOVE RS-USER-ID       TO WS-RT-USER-ID(WS-RESV-COUNT).      00037600
037650     MOVE RS-USER-NAME     TO WS-RT-USER-NAME(WS-RESV-COUNT).    00037650
037700     MOVE RS-BOOK-ID       TO WS-RT-BOOK-ID(WS-RESV-COUNT).      00037700
037750     MOVE RS-BOOK-TITLE    TO WS-RT-BOOK-TITLE(WS-RESV-COUNT).   00037750
037800     MOVE RS-RENTAL-DAYS   TO WS-RT-RENTAL-DAYS(WS-RESV-COUNT).  00037800
037850     MOVE RS-START-DATE    TO WS-RT-START-DATE(WS-RESV-COUNT).   00037850
037900     MOVE RS-EXPECTED-RETURN TO                                  00037900
037950             WS-RT-EXPECTED-RTN(WS-RESV-COUNT).                  00037950
038000     MOVE RS-ACTUAL-RETURN TO WS-RT-ACTUAL-RTN(WS-RESV-COUNT).   00038000
038050     MOVE RS-DAILY-RATE    TO WS-RT-DAILY-RATE(WS-RESV-COUNT).   00038050
038100     MOVE RS-TOTAL-FEE     TO WS-RT-TOTAL-FEE(WS-RESV-COUNT).    00038100
038150     MOVE RS-LATE-FEE      TO WS-RT-LATE-FEE(WS-RESV-COUNT).     00038150
038200     MOVE RS-STATUS        TO WS-RT-STATUS(WS-RESV-COUNT).       00038200
038250     PERFORM 605-READ-RESV-FILE.                                 00038250
038300                                                                 00038300
038400 610-LOAD-BOOK-TABLE.                                            00038400
038500     PERFORM 615-READ-BOOK-FILE.                                 00038500
038550     PERFORM 617-ADD-BOOK-TO-TABLE                               00038550
038580             UNTIL WS-BOOK-STATUS = '10'.                        00038580
038600                                                                 00038600
038650 615-READ-BOOK-FILE.                                             00038650
038700     READ BOOK-FILE                                              00038700
038750       AT END MOVE '10' TO WS-BOOK-STATUS.                       00038750
038800                                                                 00038800
038850 617-ADD-BOOK-TO-TABLE.                                          00038850
038900     ADD +1 TO WS-BOOK-COUNT.                                    00038900
038950     MOVE BK-EXTERNAL-ID TO WS-BT-EXTERNAL-ID(WS-BOOK-COUNT).    00038950
039000     MOVE BK-TITLE       TO WS-BT-TITLE(WS-BOOK-COUNT).          00039000
039050     MOVE BK-AUTHOR      TO WS-BT-AUTHOR(WS-BOOK-COUNT).         00039050
039100     MOVE BK-PRICE       TO WS-BT-PRICE(WS-BOOK-COUNT).          00039100
039150     MOVE BK-STOCK-QTY   TO WS-BT-STOCK-QTY(WS-BOOK-COUNT).      00039150
039200     MOVE BK-AVAIL-QTY   TO WS-BT-AVAIL-QTY(WS-BOOK-COUNT).      00039200
039250     PERFORM 615-READ-BOOK-FILE.                                 00039250
041000                                                                 00041000
041100 620-LOOKUP-RESV.                                                00041100
041200     MOVE 'N' TO WS-RESV-FOUND.                                  00041200
041300     SET WS-RT-IDX TO 1.                                         00041300
041400     IF WS-RESV-COUNT > ZERO                                     00041400
041500         SEARCH ALL WS-RT-ENTRY                                  00041500
041600             WHEN WS-RT-ID(WS-RT-IDX) = RT-RESV-ID               00041600
041700                 MOVE 'Y' TO WS-RESV-FOUND                       00041700
041800         END-SEARCH                                              00041800
041900     END-IF.                                                     00041900
042000                                                                 00042000
042100 630-LOOKUP-BOOK.                                                00042100
042200     MOVE 'N' TO WS-BOOK-FOUND.                                  00042200
042300     SET WS-BT-IDX TO 1.                                         00042300
042400     IF WS-BOOK-COUNT > ZERO                                     00042400
042500         SEARCH ALL WS-BT-ENTRY                                  00042500
042600             WHEN WS-BT-EXTERNAL-ID(WS-BT-IDX) =                 00042600
042700                         WS-RT-BOOK-ID(WS-RT-IDX)                00042700
042800                 MOVE 'Y' TO WS-BOOK-FOUND                       00042800
042900         END-SEARCH                                              00042900
043000     END-IF.                                                     00043000
043100                                                                 00043100
043200 700-OPEN-FILES.                                                 00043200
043300     OPEN INPUT   RTRN-FILE                                      00043300
043400                  RESV-FILE                                      00043400
043500                  BOOK-FILE                                      00043500
043600          OUTPUT  RESV-FILE-OUT                                  00043600
043700                  BOOK-FILE-OUT                                  00043700
043800                  REPORT-FILE.                                   00043800
043900     IF WS-RESV-STATUS NOT = '00'                                00043900
044000       DISPLAY 'ERROR OPENING RESERVATION INPUT FILE. RC:'       00044000
044100               WS-RESV-STATUS                                    00044100
044200       DISPLAY 'Terminating Program due to File Error'           00044200
044300       MOVE 16 TO RETURN-CODE                                    00044300
044400       MOVE 'Y' TO WS-RTRN-EOF                                   00044400
044500     END-IF.                                                     00044500
044600     IF WS-BOOK-STATUS NOT = '00'                                00044600
044700       DISPLAY 'ERROR OPENING BOOK INPUT FILE. RC:'               00044700
044800               WS-BOOK-STATUS                                    00044800
044900       DISPLAY 'Terminating Program due to File Error'           00044900
045000       MOVE 16 TO RETURN-CODE                                    00045000
045100       MOVE 'Y' TO WS-RTRN-EOF                                   00045100
045200     END-IF.                                                     00045200
045300     IF WS-RTRN-STATUS NOT = '00'                                00045300
045400       DISPLAY 'ERROR OPENING RETURN FILE. RC:' WS-RTRN-STATUS   00045400
045500       DISPLAY 'Terminating Program due to File Error'           00045500
045600       MOVE 16 TO RETURN-CODE                                    00045600
045700       MOVE 'Y' TO WS-RTRN-EOF                                   00045700
045800     END-IF.                                                     00045800
045900                                                                 00045900
046000 710-READ-RTRN-FILE.                                             00046000
046100     READ RTRN-FILE                                              00046100
046200       AT END MOVE 'Y' TO WS-RTRN-EOF.                           00046200
046300     EVALUATE WS-RTRN-STATUS                                     00046300
046400        WHEN '00'                                                00046400
046500             CONTINUE                                            00046500
046600        WHEN '10'                                                00046600
046700             MOVE 'Y' TO WS-RTRN-EOF                             00046700
046800        WHEN OTHER                                                00046800
046900            MOVE 'Error on return file read.  Code:'             00046900
047000                        TO ERR-MSG-DATA1                         00047000
047100            MOVE WS-RTRN-STATUS TO ERR-MSG-DATA2                 00047100
047200            MOVE 'Y' TO WS-RTRN-EOF                              00047200
047300     END-EVALUATE.                                               00047300
047400                                                                 00047400
047500 790-CLOSE-FILES.                                                00047500
047600     CLOSE RTRN-FILE.                                            00047600
047700     CLOSE RESV-FILE.                                            00047700
047800     CLOSE BOOK-FILE.                                            00047800
047900     CLOSE RESV-FILE-OUT.                                        00047900
048000     CLOSE BOOK-FILE-OUT.                                        00048000
048100     CLOSE REPORT-FILE.                                          00048100
048200                                                                 00048200
048300 800-INIT-REPORT.                                                00048300
048400     MOVE CURRENT-YEAR   TO RPT-YY.                              00048400
048500     MOVE CURRENT-MONTH  TO RPT-MM.                              00048500
048600     MOVE CURRENT-DAY    TO RPT-DD.                              00048600
048700     MOVE CURRENT-HOUR   TO RPT-HH.                              00048700
048800     MOVE CURRENT-MINUTE TO RPT-MIN.                             00048800
048900     MOVE CURRENT-SECOND TO RPT-SS.                              00048900
049000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.            00049000
049100                                                                 00049100
049200 830-REPORT-RETURN-PROCESSED.                                    00049200
049300     MOVE WS-RT-ID(WS-RT-IDX)       TO RPT-RTRN-RESV-ID.         00049300
049400     MOVE WS-RT-STATUS(WS-RT-IDX)   TO RPT-RTRN-STATUS.          00049400
049500     MOVE WS-RT-LATE-FEE(WS-RT-IDX) TO RPT-RTRN-LATE-FEE.        00049500
049600     MOVE WS-RT-TOTAL-FEE(WS-RT-IDX) TO RPT-RTRN-TOTAL-FEE.      00049600
049700     WRITE REPORT-RECORD FROM RPT-RTRN-DETAIL1.                  00049700
049800                                                                 00049800
049900 850-REPORT-RETURN-STATS.                                        00049900
050000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.            00050000
050100     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.            00050100
050200     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.            00050200
050300     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.            00050300
050400                                                                 00050400
050500     MOVE 'RETURN    '         TO RPT-TRAN.                      00050500
050600     MOVE NUM-RTRN-RECS        TO RPT-NUM-TRANS.                 00050600
050700     COMPUTE RPT-NUM-TRAN-PROC =                                 00050700
050800               NUM-RTRN-ONTIME + NUM-RTRN-OVERDUE.               00050800
050900     MOVE NUM-RTRN-REJECTED    TO RPT-NUM-TRAN-ERR.              00050900
051000     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                00051000
051100                                                                 00051100
051200     MOVE WS-LATE-FEES-BILLED TO RPT-FEES-AMT.                   00051200
051300     WRITE REPORT-RECORD FROM RPT-FEES-TOTAL AFTER 2.            00051300
051400                                                                 00051400
051500 870-REWRITE-RESV-FILE.                                          00051500
051600     MOVE +1 TO I.                                               00051600
051650     PERFORM 875-WRITE-ONE-RESV-OUT                              00051650
051680             UNTIL I > WS-RESV-COUNT.                             00051680
051700                                                                 00051700
051750 875-WRITE-ONE-RESV-OUT.                                         00051750
051800     MOVE SPACES               TO RSO-REC.                       00051800
051850     MOVE WS-RT-ID(I)          TO RSO-ID.                        00051850
051900     MOVE WS-RT-USER-ID(I)     TO RSO-USER-ID.                   00051900
051950     MOVE WS-RT-USER-NAME(I)   TO RSO-USER-NAME.                 00051950
052000     MOVE WS-RT-BOOK-ID(I)     TO RSO-BOOK-ID.                   00052000
052050     MOVE WS-RT-BOOK-TITLE(I)  TO RSO-BOOK-TITLE.                00052050
052100     MOVE WS-RT-RENTAL-DAYS(I) TO RSO-RENTAL-DAYS.               00052100
052150     MOVE WS-RT-START-DATE(I)  TO RSO-START-DATE.                00052150
052200     MOVE WS-RT-EXPECTED-RTN(I) TO RSO-EXPECTED-RETURN.          00052200
052250     MOVE WS-RT-ACTUAL-RTN(I)  TO RSO-ACTUAL-RETURN.             00052250
052300     MOVE WS-RT-DAILY-RATE(I)  TO RSO-DAILY-RATE.                00052300
052350     MOVE WS-RT-TOTAL-FEE(I)   TO RSO-TOTAL-FEE.                 00052350
052400     MOVE WS-RT-LATE-FEE(I)    TO RSO-LATE-FEE.                  00052400
052450     MOVE WS-RT-STATUS(I)      TO RSO-STATUS.                    00052450
052500     WRITE RSO-REC.                                              00052500
052550     ADD +1 TO I.                                                00052550
052600                                                                 00052600
052650 880-REWRITE-BOOK-FILE.                                          00052650
052700     MOVE +1 TO I.                                               00052700
052750     PERFORM 885-WRITE-ONE-BOOK-OUT                              00052750
052780             UNTIL I > WS-BOOK-COUNT.                             00052780
052800                                                                 00052800
052850 885-WRITE-ONE-BOOK-OUT.                                         00052850
052900     MOVE SPACES             TO BKO-REC.                         00052900
052950     MOVE WS-BT-EXTERNAL-ID(I) TO BKO-EXTERNAL-ID.               00052950
053000     MOVE WS-BT-TITLE(I)       TO BKO-TITLE.                     00053000
053050     MOVE WS-BT-AUTHOR(I)      TO BKO-AUTHOR.                    00053050
053100     MOVE WS-BT-PRICE(I)       TO BKO-PRICE.                     00053100
053150     MOVE WS-BT-STOCK-QTY(I)   TO BKO-STOCK-QTY.                 00053150
053200     MOVE WS-BT-AVAIL-QTY(I)   TO BKO-AVAIL-QTY.                 00053200
053250     WRITE BKO-REC.                                              00053250
053300     ADD +1 TO I.                                                00053300
