000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  RESVDATE.                                           00000300
000400 AUTHOR. R. HAUSER.                                                00000400
000500 INSTALLATION. LIBRARY SYSTEMS GROUP.                              00000500
000600 DATE-WRITTEN. 06/21/87.                                           00000600
000700 DATE-COMPILED.                                                    00000700
000800 SECURITY. NON-CONFIDENTIAL.                                       00000800
000900*   (C)                                                            00000900
001000*                                                                  00001000
001100* CALLED SUBROUTINE -- CALENDAR ARITHMETIC FOR THE RESERVATION     00001100
001200* SUITE.  GIVEN A FUNCTION CODE IT EITHER ADDS A DAY COUNT TO A    00001200
001300* DATE (MONTH/YEAR ROLLOVER HANDLED PROPERLY) OR RETURNS THE       00001300
001400* CALENDAR-DAY DIFFERENCE BETWEEN TWO DATES.  BOTH OPERATIONS GO   00001400
001500* THROUGH A COMMON DAY-NUMBER CONVERSION SO THE TWO PROGRAMS       00001500
001600* THAT CALL THIS (RESVADD FOR EXPECTED-RETURN, RESVRET FOR         00001600
001700* DAYS-LATE) CANNOT DISAGREE ON HOW A MONTH-END OR A LEAP YEAR     00001700
001800* IS HANDLED.                                                      00001800
001900*                                                                  00001900
002000* THE DAY-NUMBER FORMULA IS THE USUAL PROLEPTIC-GREGORIAN ONE --   00002000
002100* SEE 100-CALC-ABS-DAY / 200-ABS-DAY-TO-DATE.  IT IS GOOD FOR ANY  00002100
002200* DATE A LIBRARY RESERVATION WILL EVER CARRY; NO JULIAN-CALENDAR   00002200
002300* CORRECTION IS NEEDED.                                            00002300
002400*                                                                  00002400
002500* FUNCTION CODES (LK-FUNCTION-CODE):                               00002500
002600*   '1'  ADD-DAYS  -- LK-DATE-2-OR-DAYS IS A SIGNED DAY COUNT,     00002600
002700*                     LK-RESULT COMES BACK AS A YYYYMMDD DATE      00002700
002800*   '2'  DIFF-DAYS -- LK-DATE-2-OR-DAYS IS A SECOND YYYYMMDD       00002800
002900*                     DATE, LK-RESULT COMES BACK AS THE NUMBER OF  00002900
003000*                     CALENDAR DAYS FROM LK-DATE-1 TO IT           00003000
003100*   OTHER              LK-RESULT RETURNED ZERO                     00003100
003200******************************************************************00003200
003300*     AMENDMENT HISTORY                                           00003300
003400*                                                                  00003400
003500* 1987-06-21  RAH  0001  ORIGINAL - ADD-DAYS ONLY, FOR RESVADD     00003500
003600* 1987-07-09  RAH  0004  ADDED DIFF-DAYS FOR RESVRET               00003600
003700* 1991-02-18  TLM  0022  FIXED CENTURY BREAK IN 100-CALC-ABS-DAY   00003700
003800*                        -- ERA DIVISION WAS TRUNCATING WRONG ON   00003800
003900*                        A FEW-SHOPS-OVER 370 MODEL WITH BINARY    00003900
004000*                        TRUNCATE-TOWARD-ZERO DIVIDE               00004000
004100* 1998-10-05  DKP  Y2K   REVIEWED FOR Y2K -- DATES CARRIED FULL    00004100
004200*                        4-DIGIT YEAR THROUGHOUT, NO 2-DIGIT       00004200
004300*                        WINDOWING LOGIC PRESENT, NO CHANGE        00004300
004400*                        REQUIRED                                  00004400
004500* 2003-04-30  RAH  0039  WIDENED WS-DOE TO S9(9) -- DIFF-DAYS ON   00004500
004600*                        TWO FAR-APART DATES WAS OVERFLOWING       00004600
004700*                        S9(5) IN TESTING                          00004700
004750* 2008-09-17  RAH  0047  RECAST THE PROCEDURE DIVISION INTO       00004750
004760*                        RTN/EXIT PAIRS PERFORMED THRU, SHOP       00004760
004770*                        STANDARD FOR CALLED SUBROUTINES -- SAME   00004770
004780*                        STYLE AS EVERY OTHER CALCULATION MODULE   00004780
004790*                        ON THIS SYSTEM, REQ #47120                00004790
004800******************************************************************00004800
004900                                                                  00004900
005000 ENVIRONMENT DIVISION.                                             00005000
005100 CONFIGURATION SECTION.                                            00005100
005200 SOURCE-COMPUTER. IBM-370.                                         00005200
005300 OBJECT-COMPUTER. IBM-370.                                         00005300
005400 SPECIAL-NAMES.                                                    00005400
005500     C01 IS TOP-OF-FORM.                                           00005500
005600                                                                  00005600
005700 DATA DIVISION.                                                    00005700
005800 WORKING-STORAGE SECTION.                                          00005800
005900*                                                                  00005900
006000* WORKING DATE AND ITS YEAR/MONTH/DAY BREAKOUT -- THE SAME WS      00006000
006100* AREA IS USED FOR BOTH THE FORWARD (DATE-TO-DAY-NUMBER) AND THE   00006100
006200* REVERSE (DAY-NUMBER-TO-DATE) CONVERSION.                         00006200
006300*                                                                  00006300
006400 01  WS-CALC-DATE                    PIC 9(8).                    00006400
006500 01  WS-CALC-DATE-BRK REDEFINES WS-CALC-DATE.                     00006500
006600     05  WS-CALC-YYYY                PIC 9(4).                    00006600
006700     05  WS-CALC-MM                  PIC 9(2).                    00006700
006800     05  WS-CALC-DD                  PIC 9(2).                    00006800
006900*                                                                  00006900
007000 01  WS-WORK-FIELDS.                                               00007000
007100     05  WS-ADJ-YEAR                 PIC S9(5)  COMP-3.            00007100
007200     05  WS-ADJ-MONTH                PIC S9(3)  COMP-3.            00007200
007300     05  WS-ERA                      PIC S9(5)  COMP-3.            00007300
007400     05  WS-YOE                      PIC S9(5)  COMP-3.            00007400
007500     05  WS-DOY                      PIC S9(5)  COMP-3.            00007500
007600     05  WS-DOE                      PIC S9(9)  COMP-3.            00007600
007700     05  WS-CALC-ABS-DAY             PIC S9(9)  COMP-3.            00007700
007800     05  WS-ABS-DAY-1                PIC S9(9)  COMP-3.            00007800
007900     05  WS-ABS-DAY-2                PIC S9(9)  COMP-3.            00007900
008000     05  WS-Z                        PIC S9(9)  COMP-3.            00008000
008100     05  WS-ERA2                     PIC S9(5)  COMP-3.            00008100
008200     05  WS-DOE2                     PIC S9(9)  COMP-3.            00008200
008300     05  WS-YOE2                     PIC S9(5)  COMP-3.            00008300
008400     05  WS-Y2                       PIC S9(5)  COMP-3.            00008400
008500     05  WS-DOY2                     PIC S9(5)  COMP-3.            00008500
008600     05  WS-MP                       PIC S9(3)  COMP-3.            00008600
008700     05  WS-D2                       PIC S9(3)  COMP-3.            00008700
008800     05  WS-M2                       PIC S9(3)  COMP-3.            00008800
008850     05  FILLER                      PIC X(06).                    00008850
008900*                                                                  00008900
009000* DIAGNOSTIC REDEFINE -- WHEN A DATE COMES BACK LOOKING WRONG      00009000
009100* OPS PULLS A DUMP AND WANTS THE RAW ABSOLUTE-DAY NUMBER SITTING   00009100
009200* NEXT TO THE ZONED VERSION, NOT JUST THE PACKED ONE.              00009200
009300*                                                                  00009300
009400 01  WS-ABS-DAY-ZONED                PIC S9(9).                    00009400
009500 01  WS-ABS-DAY-PACKED REDEFINES WS-ABS-DAY-ZONED                  00009500
009600                                     PIC S9(9) COMP-3.             00009600
009610*                                                                 00009610
009620* BROKEN-OUT VIEW OF LK-DATE-1 SO A DUMP SHOWS THE CENTURY BYTES  00009620
009630* SEPARATE FROM THE YEAR/MONTH/DAY -- SAME REASON AS ABOVE.       00009630
009640*                                                                 00009640
009650 01  WS-INBOUND-DATE-DIAG            PIC 9(8)   VALUE ZERO.       00009650
009660 01  WS-INBOUND-DATE-BRK REDEFINES WS-INBOUND-DATE-DIAG.          00009660
009670     05  WS-IND-CENTURY              PIC 9(2).                    00009670
009680     05  WS-IND-YY                   PIC 9(2).                    00009680
009690     05  WS-IND-MM                   PIC 9(2).                    00009690
009700     05  WS-IND-DD                   PIC 9(2).                    00009700
009710                                                                  00009710
009800 LINKAGE SECTION.                                                  00009800
009900 01  LK-FUNCTION-CODE                PIC X(1).                    00009900
010000     88  LK-FUNCTION-ADD-DAYS        VALUE '1'.                   00010000
010100     88  LK-FUNCTION-DIFF-DAYS       VALUE '2'.                   00010100
010200 01  LK-DATE-1                       PIC 9(8).                    00010200
010300 01  LK-DATE-2-OR-DAYS               PIC S9(8).                   00010300
010400 01  LK-RESULT                       PIC S9(8).                   00010400
010500                                                                  00010500
010600******************************************************************00010600
010700 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-DATE-1               00010700
010800                          LK-DATE-2-OR-DAYS LK-RESULT.             00010800
010900******************************************************************00010900
011000                                                                  00011000
011100 000-MAIN.                                                        00011100
011200     EVALUATE TRUE                                                00011200
011300        WHEN LK-FUNCTION-ADD-DAYS                                 00011300
011400            PERFORM 300-ADD-DAYS THRU 300-EXIT                    00011400
011500        WHEN LK-FUNCTION-DIFF-DAYS                                00011500
011600            PERFORM 350-DIFF-DAYS THRU 350-EXIT                   00011600
011700        WHEN OTHER                                                00011700
011800            MOVE ZEROS TO LK-RESULT                               00011800
011900     END-EVALUATE.                                                00011900
012000                                                                  00012000
012100     GOBACK.                                                      00012100
012200                                                                  00012200
012300 300-ADD-DAYS.                                                    00012300
012310*        NOTHING TO ADD TO AN UNSET DATE -- SAME GUARD CALCCOST   00012310
012320*        USED BEFORE TOUCHING A KEY FIELD THAT MIGHT BE SPACES.   00012320
012330     IF LK-DATE-1 = ZERO                                          00012330
012340         MOVE ZEROS TO LK-RESULT                                  00012340
012350         GO TO 300-EXIT.                                          00012350
012400     MOVE LK-DATE-1 TO WS-CALC-DATE.                              00012400
012500     PERFORM 100-CALC-ABS-DAY THRU 100-EXIT.                      00012500
012600     COMPUTE WS-CALC-ABS-DAY =                                    00012600
012700              WS-CALC-ABS-DAY + LK-DATE-2-OR-DAYS.                00012700
012800     PERFORM 200-ABS-DAY-TO-DATE THRU 200-EXIT.                   00012800
012900     MOVE WS-CALC-DATE TO LK-RESULT.                              00012900
012950 300-EXIT.                                                        00012950
012960     EXIT.                                                        00012960
013000                                                                  00013000
013100 350-DIFF-DAYS.                                                   00013100
013110*        NOTHING TO DIFFERENCE AGAINST AN UNSET DATE EITHER.      00013110
013120     IF LK-DATE-1 = ZERO OR LK-DATE-2-OR-DAYS = ZERO              00013120
013130         MOVE ZEROS TO LK-RESULT                                  00013130
013140         GO TO 350-EXIT.                                          00013140
013200     MOVE LK-DATE-1 TO WS-CALC-DATE.                              00013200
013300     PERFORM 100-CALC-ABS-DAY THRU 100-EXIT.                      00013300
013400     MOVE WS-CALC-ABS-DAY TO WS-ABS-DAY-1.                        00013400
013500     MOVE LK-DATE-2-OR-DAYS TO WS-CALC-DATE.                      00013500
013600     PERFORM 100-CALC-ABS-DAY THRU 100-EXIT.                      00013600
013700     MOVE WS-CALC-ABS-DAY TO WS-ABS-DAY-2.                        00013700
013800     COMPUTE LK-RESULT = WS-ABS-DAY-2 - WS-ABS-DAY-1.             00013800
013900     MOVE WS-ABS-DAY-2 TO WS-ABS-DAY-ZONED.                       00013900
013950 350-EXIT.                                                        00013950
013960     EXIT.                                                        00013960
014000                                                                  00014000
014100 100-CALC-ABS-DAY.                                                00014100
014200*        CONVERT WS-CALC-DATE (YYYYMMDD) TO AN ABSOLUTE DAY       00014200
014300*        NUMBER IN WS-CALC-ABS-DAY.  SHIFTS JAN/FEB TO THE TAIL   00014300
014400*        OF THE PRIOR "YEAR" SO THE LEAP DAY FALLS AT YEAR-END,   00014400
014500*        WHICH IS WHAT MAKES THE DIVIDE-DOWN BELOW COME OUT       00014500
014600*        RIGHT WITHOUT A SPECIAL CASE FOR FEBRUARY.               00014600
014700     IF WS-CALC-MM > 2                                             00014700
014800         MOVE WS-CALC-YYYY TO WS-ADJ-YEAR                         00014800
014900         COMPUTE WS-ADJ-MONTH = WS-CALC-MM - 3                    00014900
015000     ELSE                                                         00015000
015100         COMPUTE WS-ADJ-YEAR = WS-CALC-YYYY - 1                   00015100
015200         COMPUTE WS-ADJ-MONTH = WS-CALC-MM + 9                    00015200
015300     END-IF.                                                      00015300
015400     COMPUTE WS-ERA = WS-ADJ-YEAR / 400.                          00015400
015500     COMPUTE WS-YOE = WS-ADJ-YEAR - (WS-ERA * 400).               00015500
015600     COMPUTE WS-DOY =                                             00015600
015700              ((153 * WS-ADJ-MONTH) + 2) / 5 + WS-CALC-DD - 1.    00015700
015800     COMPUTE WS-DOE = (WS-YOE * 365) + (WS-YOE / 4)               00015800
015900                       - (WS-YOE / 100) + WS-DOY.                 00015900
016000     COMPUTE WS-CALC-ABS-DAY = (WS-ERA * 146097) + WS-DOE.        00016000
016050 100-EXIT.                                                        00016050
016060     EXIT.                                                        00016060
016100                                                                  00016100
016200 200-ABS-DAY-TO-DATE.                                              00016200
016300*        CONVERT WS-CALC-ABS-DAY BACK TO A YYYYMMDD DATE IN       00016300
016400*        WS-CALC-DATE -- THE EXACT INVERSE OF 100-CALC-ABS-DAY.   00016400
016500     COMPUTE WS-Z = WS-CALC-ABS-DAY + 719468.                     00016500
016600     COMPUTE WS-ERA2 = WS-Z / 146097.                             00016600
016700     COMPUTE WS-DOE2 = WS-Z - (WS-ERA2 * 146097).                 00016700
016800     COMPUTE WS-YOE2 = (WS-DOE2 - (WS-DOE2 / 1460)               00016800
016900                        + (WS-DOE2 / 36524)                      00016900
017000                        - (WS-DOE2 / 146096)) / 365.              00017000
017100     COMPUTE WS-Y2 = WS-YOE2 + (WS-ERA2 * 400).                   00017100
017200     COMPUTE WS-DOY2 = WS-DOE2 - ((365 * WS-YOE2)                 00017200
017300                        + (WS-YOE2 / 4) - (WS-YOE2 / 100)).       00017300
017400     COMPUTE WS-MP = ((5 * WS-DOY2) + 2) / 153.                   00017400
017500     COMPUTE WS-D2 = WS-DOY2 - (((153 * WS-MP) + 2) / 5) + 1.     00017500
017600     IF WS-MP < 10                                                00017600
017700         COMPUTE WS-M2 = WS-MP + 3                                00017700
017800     ELSE                                                         00017800
017900         COMPUTE WS-M2 = WS-MP - 9                                00017900
018000     END-IF.                                                      00018000
018100     IF WS-M2 <= 2                                                00018100
018200         COMPUTE WS-CALC-YYYY = WS-Y2 + 1                        00018200
018300     ELSE                                                         00018300
018400         MOVE WS-Y2 TO WS-CALC-YYYY                               00018400
018500     END-IF.                                                      00018500
018600     MOVE WS-M2 TO WS-CALC-MM.                                    00018600
018700     MOVE WS-D2 TO WS-CALC-DD.                                    00018700
018750 200-EXIT.                                                        00018750
018760     EXIT.                                                        00018760
