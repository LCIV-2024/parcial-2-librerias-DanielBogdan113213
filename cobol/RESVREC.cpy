000100****************************************************************
000200*                                                               *
000300*    RESVREC  --  RESERVATION MASTER RECORD LAYOUT              *
000400*                                                               *
000500*    ONE ENTRY PER BOOK RESERVATION, FROM CREATION THROUGH      *
000600*    EVENTUAL RETURN.  KEYED BY :TAG:-ID, ASSIGNED BY RESVADD   *
001700*    IN ASCENDING SEQUENCE -- THE MASTER STAYS IN RESV-ID ORDER *
001800*    ON DISK SO BOTH RESVRET AND RESVRPT CAN SEARCH ALL AGAINST *
001900*    A TABLE LOADED FROM IT WITHOUT A PRE-SORT.                 *
002000*                                                               *
002100*    USER NAME AND BOOK TITLE ARE CARRIED DENORMALIZED SO THE   *
002200*    LISTING REPORT NEEDS NO RUN-TIME JOIN BACK TO USERREC OR   *
002300*    BOOKREC.                                                  *
002400*                                                               *
002500*    :TAG:-STATUS VALUES -- 'A' ACTIVE, 'R' RETURNED ON TIME,   *
002600*    'O' RETURNED LATE (OVERDUE).  A RESERVATION STAYS 'A'      *
002700*    EVEN PAST ITS EXPECTED-RETURN DATE UNTIL A RETURN          *
002800*    TRANSACTION IS ACTUALLY APPLIED -- SEE RESVRPT FOR THE     *
002900*    AS-OF-RUN-DATE OVERDUE TEST, WHICH IS A SEPARATE RULE.     *
003000*                                                               *
003100*    2014-05-06  RAH  ORIGINAL LAYOUT FOR CIRC-REWRITE PROJECT  *
003200*    2021-11-02  DKP  ADDED :TAG:-LATE-FEE, REQ #51190          *
003210*    RECORD IS EXACTLY 152 BYTES, EVERY ONE SPEC-DEFINED -- NO   *
003220*    FILLER PAD.  RESVMAST/RESVMSTO CARRY NO RECORD CONTAINS     *
003230*    CLAUSE, SO THE 152 BYTES HERE ARE THE RECORD LENGTH THE     *
003240*    FILES ARE READ AND WRITTEN AT.                              *
003300****************************************************************
003400 01  :TAG:-REC.
003500     05  :TAG:-ID                    PIC 9(9).
003600     05  :TAG:-USER-ID               PIC 9(9).
003700     05  :TAG:-USER-NAME             PIC X(30).
003800     05  :TAG:-BOOK-ID               PIC 9(9).
003900     05  :TAG:-BOOK-TITLE            PIC X(40).
004000     05  :TAG:-RENTAL-DAYS           PIC 9(3).
004100     05  :TAG:-START-DATE            PIC 9(8).
004200     05  :TAG:-EXPECTED-RETURN       PIC 9(8).
004300     05  :TAG:-ACTUAL-RETURN         PIC 9(8).
004400     05  :TAG:-DAILY-RATE            PIC S9(7)V99.
004500     05  :TAG:-TOTAL-FEE             PIC S9(7)V99.
004600     05  :TAG:-LATE-FEE              PIC S9(7)V99.
004700     05  :TAG:-STATUS                PIC X(1).
004800         88  :TAG:-IS-ACTIVE         VALUE 'A'.
004900         88  :TAG:-IS-RETURNED       VALUE 'R'.
005000         88  :TAG:-IS-OVERDUE        VALUE 'O'.
