000100****************************************************************
000200*                                                               *
000300*    RQSTREC  --  RESERVATION REQUEST TRANSACTION LAYOUT        *
000400*                                                               *
000500*    ONE RECORD PER INCOMING RENTAL REQUEST, ARRIVAL ORDER --   *
000600*    NOT SORTED.  RESVADD VALIDATES EACH AGAINST THE USER AND   *
000700*    BOOK MASTERS BEFORE BUILDING A RESERVATION.                *
000800*                                                               *
000900*    2014-05-06  RAH  ORIGINAL LAYOUT FOR CIRC-REWRITE PROJECT  *
000950*    RECORD IS EXACTLY 29 BYTES, EVERY ONE SPEC-DEFINED -- NO    *
000960*    FILLER PAD.  RESVREQ CARRIES NO RECORD CONTAINS CLAUSE, SO  *
000970*    THE 29 BYTES HERE ARE THE RECORD LENGTH THE FILE IS READ AT.*
001000****************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-USER-ID               PIC 9(9).
001300     05  :TAG:-BOOK-ID               PIC 9(9).
001400     05  :TAG:-RENTAL-DAYS           PIC 9(3).
001500     05  :TAG:-START-DATE            PIC 9(8).
