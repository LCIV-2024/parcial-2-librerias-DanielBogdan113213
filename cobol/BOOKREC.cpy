000100****************************************************************
000200*                                                               *
000300*    BOOKREC  --  BOOK MASTER RECORD LAYOUT                     *
000400*                                                               *
000500*    ONE ENTRY PER TITLE HELD BY THE LIBRARY.  KEYED BY         *
000600*    :TAG:-EXTERNAL-ID.  FILE IS CARRIED LINE SEQUENTIAL AND    *
000700*    KEPT IN ASCENDING EXTERNAL-ID ORDER BY THE LOAD JOB THAT    *
000800*    BUILDS IT, SO CALLERS MAY SEARCH ALL AGAINST A TABLE        *
000900*    LOADED FROM IT.                                            *
001000*                                                               *
001100*    CALLER SUPPLIES THE RECORD-NAME PREFIX VIA REPLACING SO    *
001200*    THE SAME LAYOUT CAN COVER AN INPUT COPY AND AN OUTPUT COPY *
001300*    OF THE MASTER IN THE SAME PROGRAM.                         *
001400*                                                               *
001500*    2014-03-11  RAH  ORIGINAL LAYOUT FOR CIRC-REWRITE PROJECT  *
001600*    2019-08-02  TLM  WIDENED BOOK-TITLE TO X(40), REQ #40417   *
001650*    RECORD IS EXACTLY 98 BYTES, EVERY ONE OF THEM SPEC-DEFINED -*
001660*    NO FILLER PAD.  NONE OF THE FD'S USING THIS COPYBOOK CARRY  *
001670*    A RECORD CONTAINS CLAUSE, SO THE 98 BYTES HERE ARE THE      *
001680*    RECORD LENGTH BOOKS/BOOKSOUT ARE READ AND WRITTEN AT.       *
001700****************************************************************
001800 01  :TAG:-REC.
001900     05  :TAG:-EXTERNAL-ID           PIC 9(9).
002000     05  :TAG:-TITLE                 PIC X(40).
002100     05  :TAG:-AUTHOR                PIC X(30).
002200     05  :TAG:-PRICE                 PIC S9(7)V99.
002300     05  :TAG:-STOCK-QTY             PIC 9(5).
002400     05  :TAG:-AVAIL-QTY             PIC 9(5).
