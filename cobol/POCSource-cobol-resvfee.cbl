000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE LIBRARY SYSTEMS GROUP    *00000200
000300* ALL RIGHTS RESERVED                                          *00000300
000400****************************************************************00000400
000500* PROGRAM:  RESVFEE                                             00000500
000600*                                                               00000600
000700* AUTHOR :  R. HAUSER                                           00000700
000800*                                                               00000800
000900* CALLED SUBROUTINE -- COMPUTES THE TWO RENTAL FEE AMOUNTS      00000900
001000* USED BY THE RESERVATION SUITE.  FACTORED OUT OF RESVADD AND   00001000
001100* RESVRET SO THE RATE/PERCENTAGE ARITHMETIC LIVES IN EXACTLY    00001100
001200* ONE PLACE -- AUDIT ASKED FOR THIS AFTER THE OLD IN-LINE COPY  00001200
001300* OF THE LATE-FEE FORMULA DRIFTED OUT OF SYNC BETWEEN THE TWO   00001300
001400* PROGRAMS IN THE BILLING-REWRITE PROJECT.                      00001400
001500*                                                               00001500
001600* FUNCTION CODES (LK-FUNCTION-CODE):                            00001600
001700*   '1'  RENTAL FEE   = LK-RATE * LK-QUANTITY, ROUNDED          00001700
001800*   '2'  LATE FEE     = LK-RATE * LATE-FEE-PCT * LK-QUANTITY,   00001800
001900*                       ROUNDED                                 00001900
002000*   OTHER              LK-RESULT-FEE RETURNED ZERO              00002000
002100*****************************************************************00002100
002101*     AMENDMENT HISTORY                                        *00002101
002102*                                                               *00002102
002103* 2017-06-14  RAH  0001  ORIGINAL - PULLED OUT OF RESVADD        00002103
002104* 2017-06-22  RAH  0002  ADDED FUNCTION '2' FOR RESVRET          00002104
002105* 2018-01-30  TLM  0013  ROUNDED ON BOTH COMPUTE STMTS PER AUDIT 00002105
002106*                        REQUEST -- FEES WERE TRUNCATING A CENT  00002106
002107*                        LOW ON ODD-CENT RATES                   00002107
002108* 2019-09-05  DKP  0026  LATE-FEE-PCT PULLED OUT AS A NAMED      00002108
002109*                        CONSTANT INSTEAD OF A LITERAL 0.15      00002109
002110* 1999-11-18  RAH  Y2K   REVIEWED FOR Y2K -- NO DATE FIELDS IN   00002110
002111*                        THIS PROGRAM, NO CHANGE REQUIRED        00002111
002112*****************************************************************00002112
002200                                                                 00002200
002300 IDENTIFICATION DIVISION.                                        00002300
002400 PROGRAM-ID. RESVFEE.                                            00002400
002500 AUTHOR. R. HAUSER.                                               00002500
002600 INSTALLATION. LIBRARY SYSTEMS GROUP.                             00002600
002700 DATE-WRITTEN. 06/14/87.                                          00002700
002800 DATE-COMPILED.                                                   00002800
002900 SECURITY. NON-CONFIDENTIAL.                                      00002900
003000*                                                                 00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER. IBM-370.                                        00003300
003400 OBJECT-COMPUTER. IBM-370.                                        00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM.                                          00003600
003700                                                                  00003700
003800 DATA DIVISION.                                                   00003800
003900 WORKING-STORAGE SECTION.                                         00003900
004000*                                                                 00004000
004100* DUMP-FRIENDLY VIEWS OF THE INCOMING RATE AND THE LATE-FEE       00004100
004200* PERCENTAGE -- IF A FEE COMES OUT WRONG THE FIRST THING OPS      00004200
004300* ASKS FOR IS A FORMATTED DUMP OF THESE TWO FIELDS.               00004300
004400*                                                                 00004400
004500 01  WS-RATE-DISPLAY.                                             00004500
004600     05  WS-RATE-WHOLE               PIC S9(7).                   00004600
004700     05  WS-RATE-CENTS               PIC 99.                      00004700
004800 01  WS-RATE-NUM REDEFINES WS-RATE-DISPLAY                        00004800
004900                                     PIC S9(7)V99.                00004900
005000*                                                                 00005000
005100 01  LATE-FEE-PCT                    PIC 9V999  VALUE .150.       00005100
005200 01  LATE-FEE-PCT-DISPLAY REDEFINES LATE-FEE-PCT.                 00005200
005300     05  FILLER                      PIC 9.                       00005300
005400     05  WS-PCT-THOUSANDTHS          PIC 999.                     00005400
005500*                                                                 00005500
005600 01  WS-QUANTITY-EDIT                PIC ZZ9.                     00005600
005700 01  WS-QUANTITY-NUM REDEFINES WS-QUANTITY-EDIT                   00005700
005800                                     PIC 999.                     00005800
005900*                                                                 00005900
006000 LINKAGE SECTION.                                                 00006000
006100 01  LK-FUNCTION-CODE                PIC X(1).                    00006100
006200     88  LK-FUNCTION-RENTAL-FEE      VALUE '1'.                   00006200
006300     88  LK-FUNCTION-LATE-FEE        VALUE '2'.                   00006300
006400 01  LK-RATE                         PIC S9(7)V99.                00006400
006500 01  LK-QUANTITY                     PIC S9(3).                   00006500
006600 01  LK-RESULT-FEE                   PIC S9(7)V99.                00006600
006700                                                                  00006700
006800*****************************************************************00006800
006900 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-RATE LK-QUANTITY    00006900
007000                          LK-RESULT-FEE.                          00007000
007100*****************************************************************00007100
007200                                                                  00007200
007300 000-MAIN.                                                        00007300
007400     MOVE LK-RATE     TO WS-RATE-NUM.                             00007400
007500     MOVE LK-QUANTITY TO WS-QUANTITY-NUM.                         00007500
007600                                                                  00007600
007700     EVALUATE TRUE                                                00007700
007800        WHEN LK-FUNCTION-RENTAL-FEE                               00007800
007900            PERFORM 100-CALC-RENTAL-FEE                           00007900
008000        WHEN LK-FUNCTION-LATE-FEE                                 00008000
008100            PERFORM 200-CALC-LATE-FEE                             00008100
008200        WHEN OTHER                                                00008200
008300            MOVE ZEROS TO LK-RESULT-FEE                           00008300
008400     END-EVALUATE.                                                00008400
008500                                                                  00008500
008600     GOBACK.                                                      00008600
008700                                                                  00008700
008800 100-CALC-RENTAL-FEE.                                             00008800
008900*        R1 -- RENTAL FEE = DAILY RATE TIMES RENTAL DAYS,         00008900
009000*        ROUNDED HALF-UP TO THE CENT.                             00009000
009100     COMPUTE LK-RESULT-FEE ROUNDED =                              00009100
009200              LK-RATE * LK-QUANTITY.                              00009200
009300                                                                  00009300
009400 200-CALC-LATE-FEE.                                               00009400
009500*        R2 -- LATE FEE = BOOK PRICE TIMES 15 PERCENT TIMES       00009500
009600*        DAYS LATE, ROUNDED HALF-UP TO THE CENT.                  00009600
009700     COMPUTE LK-RESULT-FEE ROUNDED =                              00009700
009800              LK-RATE * LATE-FEE-PCT * LK-QUANTITY.               00009800
